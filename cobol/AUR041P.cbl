000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 AUR041P.
000500 AUTHOR.                     A. FARIA.
000600 INSTALLATION.               SOLTEC ENGENHARIA - CPD.
000700 DATE-WRITTEN.               03/02/1991.
000800 DATE-COMPILED.
000900 SECURITY.                   USO INTERNO - CPD SOLTEC.
001000*================================================================*
001100*    MODULO......: AURUMCALC - Dimensionamento Fotovoltaico      *
001200*    PROGRAMA....: AUR041P                                       *
001300*    OBJETIVO ...: Manutencao do mestre de paineis solares -     *
001400*                  copia o mestre atual e anexa os registros     *
001500*                  de manutencao do tipo PAINEL lidos do arquivo *
001600*                  de transacoes, gerando o novo mestre.         *
001700*----------------------------------------------------------------*
001800*    HISTORICO DE ALTERACOES                                     *
001900*----------------------------------------------------------------*
002000*    03/02/1991  MSOUZA   RQ-0540  VERSAO INICIAL - SUBSTITUI O   *
002100*                         PROGRAMA GCC041P (IMPORTACAO DE        *
002200*                         CLIENTES) PELA MANUTENCAO DO MESTRE DE  *
002300*                         PAINEIS SOLARES.                       *
002400*    09/08/1995  RTEIX    RQ-0812  REJEITA TRANSACAO DE MANUTENCAO*
002500*                         COM POTENCIA/TENSAO/CORRENTE INVALIDAS. *
002600*    28/10/1998  LMOTA    RQ-1190  AJUSTE ANO 2000 - SEM IMPACTO  *
002700*                         NESTE PROGRAMA (SEM CAMPOS DE DATA).    *
002800*    14/03/2003  JALMEI   RQ-1406  INCLUI CONTADOR DE TRANSACOES  *
002900*                         REJEITADAS NO AVISO FINAL.             *
003000*    07/11/2006  JALMEI   RQ-1512  INCLUI DATA DE EXECUCAO E      *
003100*                         TOTAL GERAL DE TRANSACOES NO AVISO      *
003200*                         FINAL (JANELA DE SECULO CONFORME        *
003300*                         RQ-1190 DO AUR030P).                   *
003400*================================================================*
003500 ENVIRONMENT                     DIVISION.
003600*================================================================*
003700
003800*----------------------------------------------------------------*
003900 CONFIGURATION                   SECTION.
004000*----------------------------------------------------------------*
004100
004200 SPECIAL-NAMES.
004300     C01                      IS TOP-OF-FORM
004400     CLASS CLASSE-ALFABETICA  IS "A" THRU "Z".
004500
004600*----------------------------------------------------------------*
004700 INPUT-OUTPUT                    SECTION.
004800*----------------------------------------------------------------*
004900 FILE-CONTROL.
005000
005100* Mestre de paineis solares (entrada)
005200 COPY "copybooks/AURPNLFC.cpy".
005300* Mestre de paineis solares regravado (saida)
005400 COPY "copybooks/AURPNNFC.cpy".
005500* Transacoes de manutencao de equipamentos
005600 COPY "copybooks/AURMNTFC.cpy".
005700
005800*================================================================*
005900 DATA                            DIVISION.
006000*================================================================*
006100 FILE                            SECTION.
006200
006300* Mestre de paineis solares (entrada)
006400 COPY "copybooks/AURPNLFD.cpy".
006500* Mestre de paineis solares regravado (saida)
006600 COPY "copybooks/AURPNNFD.cpy".
006700* Transacoes de manutencao de equipamentos
006800 COPY "copybooks/AURMNTFD.cpy".
006900
007000*----------------------------------------------------------------*
007100 WORKING-STORAGE                 SECTION.
007200*----------------------------------------------------------------*
007300* Campos de uso comum - contadores e status de E/S
007400 COPY "copybooks/AUR000W.cpy".
007500
007600 01  W-TRANSACAO-VALIDA       PIC X(01)      VALUE "N".
007700 01  W-MSG-REJEICAO           PIC X(40)      VALUE SPACES.
007800
007900*----------------------------------------------------------------*
008000* Data de execucao com janela de seculo (RQ-1512/RQ-1190)         *
008100*----------------------------------------------------------------*
008200 01  W-DATA-EXECUCAO.
008300     05  W-DATA-EXECUCAO-AAMMDD.
008400         10  W-DT-ANO2        PIC 99.
008500         10  W-DT-MES         PIC 99.
008600         10  W-DT-DIA         PIC 99.
008700     05  W-DT-NUMERICO  REDEFINES W-DATA-EXECUCAO-AAMMDD PIC 9(06).
008800     05  FILLER               PIC X(04).
008900 01  W-DATA-IMPRESSAO.
009000     05  W-DT-DIA-IMP         PIC 99.
009100     05  FILLER               PIC X          VALUE "/".
009200     05  W-DT-MES-IMP         PIC 99.
009300     05  FILLER               PIC X          VALUE "/".
009400     05  W-DT-SECULO          PIC 99.
009500     05  W-DT-ANO-IMP         PIC 99.
009600     05  FILLER               PIC X(04).
009700
009800*----------------------------------------------------------------*
009900* Total geral de transacoes processadas - visao explodida em     *
010000* digitos mantida para eventual edicao manual do aviso (RQ-1512) *
010100*----------------------------------------------------------------*
010200 01  W-TOTAL-TRANSACOES.
010300     05  W-TOTAL-TRANSACOES-NUM  PIC 9(07)    VALUE ZERO.
010400     05  W-TOTAL-GERAL-DIG  REDEFINES W-TOTAL-TRANSACOES-NUM
010500                              OCCURS 7        PIC 9.
010600     05  FILLER               PIC X(04).
010700
010800*================================================================*
010900 PROCEDURE                       DIVISION.
011000*================================================================*
011100
011200*----------------------------------------------------------------*
011300*    ROTINA PRINCIPAL DO PROGRAMA.                               *
011400*----------------------------------------------------------------*
011500 0000-INICIO                     SECTION.
011600*----------------------------------------------------------------*
011700
011800     PERFORM 0050-OBTER-DATA-EXECUCAO
011900     PERFORM 7110-ABRIR-ARQ-PNL
012000     PERFORM 7120-ABRIR-ARQ-PNO
012100     PERFORM 7130-ABRIR-ARQ-MNT
012200
012300     IF  FS-OK-PNL AND FS-OK-NOVO AND FS-OK-MNT
012400         PERFORM 0100-COPIAR-MESTRE-ATUAL
012500         PERFORM 0200-ANEXAR-TRANSACOES
012600         ADD W-CT-REQ-SIZADAS W-CT-REQ-FALHOU
012700                             GIVING W-TOTAL-TRANSACOES-NUM
012800         DISPLAY "AUR041P - EXECUTADO EM " W-DT-DIA-IMP "/"
012900                 W-DT-MES-IMP "/" W-DT-SECULO W-DT-ANO-IMP
013000         DISPLAY "AUR041P - PAINEIS COPIADOS...: " W-CT-REQ-LIDAS
013100         DISPLAY "AUR041P - PAINEIS ANEXADOS....: "
013200                 W-CT-REQ-SIZADAS
013300         DISPLAY "AUR041P - TRANSACOES REJEITADAS: "
013400                 W-CT-REQ-FALHOU
013500         DISPLAY "AUR041P - TOTAL GERAL DE TRANSACOES: "
013600                 W-TOTAL-TRANSACOES-NUM
013700     ELSE
013800         DISPLAY "AUR041P - FALHA NA ABERTURA DOS ARQUIVOS "
013900             "DE ENTRADA/SAIDA - PROCESSAMENTO ABORTADO"
014000     END-IF
014100
014200     PERFORM 7190-FECHAR-ARQ-PNL
014300     PERFORM 7290-FECHAR-ARQ-PNO
014400     PERFORM 7390-FECHAR-ARQ-MNT
014500
014600     STOP RUN.
014700
014800*----------------------------------------------------------------*
014900 0000-99-FIM.                    EXIT.
015000*----------------------------------------------------------------*
015100
015200*----------------------------------------------------------------*
015300 0050-OBTER-DATA-EXECUCAO        SECTION.
015400*----------------------------------------------------------------*
015500* Data de execucao com janela de seculo (RQ-1512 - ANO 2000      *
015600* conforme padrao adotado no RQ-1190 do AUR030P)                 *
015700
015800     ACCEPT W-DATA-EXECUCAO-AAMMDD FROM DATE
015900     IF  W-DT-ANO2 LESS THAN 50
016000         MOVE 20                 TO W-DT-SECULO
016100     ELSE
016200         MOVE 19                 TO W-DT-SECULO
016300     END-IF
016400     MOVE W-DT-DIA                TO W-DT-DIA-IMP
016500     MOVE W-DT-MES                TO W-DT-MES-IMP
016600     MOVE W-DT-ANO2                TO W-DT-ANO-IMP.
016700
016800*----------------------------------------------------------------*
016900 0050-99-FIM.                    EXIT.
017000*----------------------------------------------------------------*
017100
017200*----------------------------------------------------------------*
017300 0100-COPIAR-MESTRE-ATUAL         SECTION.
017400*----------------------------------------------------------------*
017500* Copia todos os registros do mestre atual para o novo mestre    *
017600
017700     PERFORM 7111-LER-PROX-ARQ-PNL
017800     PERFORM 0110-COPIAR-PAINEL-UM UNTIL FS-FIM-PNL.
017900
018000*----------------------------------------------------------------*
018100 0100-99-FIM.                    EXIT.
018200*----------------------------------------------------------------*
018300
018400*----------------------------------------------------------------*
018500 0110-COPIAR-PAINEL-UM            SECTION.
018600*----------------------------------------------------------------*
018700
018800     ADD 1                    TO W-CT-REQ-LIDAS
018900     MOVE PNL-MODELO          TO PNO-MODELO
019000     MOVE PNL-FABRICANTE      TO PNO-FABRICANTE
019100     MOVE PNL-PMAX            TO PNO-PMAX
019200     MOVE PNL-VOC             TO PNO-VOC
019300     MOVE PNL-ISC             TO PNO-ISC
019400     PERFORM 7121-GRAVAR-ARQ-PNO
019500     PERFORM 7111-LER-PROX-ARQ-PNL.
019600
019700*----------------------------------------------------------------*
019800 0110-99-FIM.                    EXIT.
019900*----------------------------------------------------------------*
020000
020100*----------------------------------------------------------------*
020200 0200-ANEXAR-TRANSACOES           SECTION.
020300*----------------------------------------------------------------*
020400* Anexa ao novo mestre as transacoes de manutencao do tipo       *
020500* PAINEL lidas do arquivo de transacoes (88-0540)                *
020600
020700     PERFORM 7131-LER-PROX-ARQ-MNT
020800     PERFORM 0220-ANEXAR-TRANSACAO-UMA UNTIL FS-FIM-MNT.
020900
021000*----------------------------------------------------------------*
021100 0200-99-FIM.                    EXIT.
021200*----------------------------------------------------------------*
021300
021400*----------------------------------------------------------------*
021500 0220-ANEXAR-TRANSACAO-UMA        SECTION.
021600*----------------------------------------------------------------*
021700
021800     IF  MNT-TIPO-PAINEL
021900         PERFORM 0210-VALIDAR-TRANSACAO
022000         IF  W-TRANSACAO-VALIDA EQUAL "S"
022100             MOVE MNT-PNL-MODELO      TO PNO-MODELO
022200             MOVE MNT-PNL-FABRICANTE  TO PNO-FABRICANTE
022300             MOVE MNT-PNL-PMAX        TO PNO-PMAX
022400             MOVE MNT-PNL-VOC         TO PNO-VOC
022500             MOVE MNT-PNL-ISC         TO PNO-ISC
022600             PERFORM 7121-GRAVAR-ARQ-PNO
022700             ADD 1                    TO W-CT-REQ-SIZADAS
022800         ELSE
022900             ADD 1                    TO W-CT-REQ-FALHOU
023000             DISPLAY "AUR041P - TRANSACAO REJEITADA - "
023100                     W-MSG-REJEICAO
023200         END-IF
023300     END-IF
023400     PERFORM 7131-LER-PROX-ARQ-MNT.
023500
023600*----------------------------------------------------------------*
023700 0220-99-FIM.                    EXIT.
023800*----------------------------------------------------------------*
023900
024000*----------------------------------------------------------------*
024100 0210-VALIDAR-TRANSACAO           SECTION.
024200*----------------------------------------------------------------*
024300
024400     MOVE "S"                    TO W-TRANSACAO-VALIDA
024500     MOVE SPACES                 TO W-MSG-REJEICAO
024600
024700     IF  MNT-PNL-MODELO EQUAL SPACES
024800         MOVE "N"                 TO W-TRANSACAO-VALIDA
024900         MOVE "Modelo do painel em branco"
025000                                  TO W-MSG-REJEICAO
025100     END-IF
025200
025300     IF  W-TRANSACAO-VALIDA EQUAL "S"
025400         AND MNT-PNL-PMAX NOT GREATER ZERO
025500         MOVE "N"                 TO W-TRANSACAO-VALIDA
025600         MOVE "Potencia nominal do painel invalida"
025700                                  TO W-MSG-REJEICAO
025800     END-IF
025900
026000     IF  W-TRANSACAO-VALIDA EQUAL "S"
026100         AND MNT-PNL-VOC NOT GREATER ZERO
026200         MOVE "N"                 TO W-TRANSACAO-VALIDA
026300         MOVE "Tensao de circuito aberto invalida"
026400                                  TO W-MSG-REJEICAO
026500     END-IF
026600
026700     IF  W-TRANSACAO-VALIDA EQUAL "S"
026800         AND MNT-PNL-ISC NOT GREATER ZERO
026900         MOVE "N"                 TO W-TRANSACAO-VALIDA
027000         MOVE "Corrente de curto-circuito invalida"
027100                                  TO W-MSG-REJEICAO
027200     END-IF.
027300
027400*----------------------------------------------------------------*
027500 0210-99-FIM.                    EXIT.
027600*----------------------------------------------------------------*
027700
027800******************************************************************
027900* ROTINAS DE ABERTURA/LEITURA/GRAVACAO/FECHAMENTO DE ARQUIVOS
028000******************************************************************
028100*----------------------------------------------------------------*
028200 7110-ABRIR-ARQ-PNL               SECTION.
028300*----------------------------------------------------------------*
028400
028500     OPEN INPUT PANEL-MASTER.
028600
028700*----------------------------------------------------------------*
028800 7110-99-FIM.                    EXIT.
028900*----------------------------------------------------------------*
029000
029100*----------------------------------------------------------------*
029200 7111-LER-PROX-ARQ-PNL            SECTION.
029300*----------------------------------------------------------------*
029400
029500     READ PANEL-MASTER
029600         AT END
029700             MOVE "10"            TO WS-RESULTADO-PNL
029800     END-READ.
029900
030000*----------------------------------------------------------------*
030100 7111-99-FIM.                    EXIT.
030200*----------------------------------------------------------------*
030300
030400*----------------------------------------------------------------*
030500 7190-FECHAR-ARQ-PNL              SECTION.
030600*----------------------------------------------------------------*
030700
030800     CLOSE PANEL-MASTER.
030900
031000*----------------------------------------------------------------*
031100 7190-99-FIM.                    EXIT.
031200*----------------------------------------------------------------*
031300
031400*----------------------------------------------------------------*
031500 7120-ABRIR-ARQ-PNO               SECTION.
031600*----------------------------------------------------------------*
031700
031800     OPEN OUTPUT PANEL-MASTER-NEW.
031900
032000*----------------------------------------------------------------*
032100 7120-99-FIM.                    EXIT.
032200*----------------------------------------------------------------*
032300
032400*----------------------------------------------------------------*
032500 7121-GRAVAR-ARQ-PNO              SECTION.
032600*----------------------------------------------------------------*
032700
032800     WRITE REG-PAINEL-NOVO.
032900
033000*----------------------------------------------------------------*
033100 7121-99-FIM.                    EXIT.
033200*----------------------------------------------------------------*
033300
033400*----------------------------------------------------------------*
033500 7290-FECHAR-ARQ-PNO              SECTION.
033600*----------------------------------------------------------------*
033700
033800     CLOSE PANEL-MASTER-NEW.
033900
034000*----------------------------------------------------------------*
034100 7290-99-FIM.                    EXIT.
034200*----------------------------------------------------------------*
034300
034400*----------------------------------------------------------------*
034500 7130-ABRIR-ARQ-MNT               SECTION.
034600*----------------------------------------------------------------*
034700
034800     OPEN INPUT MAINT-TRANS.
034900
035000*----------------------------------------------------------------*
035100 7130-99-FIM.                    EXIT.
035200*----------------------------------------------------------------*
035300
035400*----------------------------------------------------------------*
035500 7131-LER-PROX-ARQ-MNT            SECTION.
035600*----------------------------------------------------------------*
035700
035800     READ MAINT-TRANS
035900         AT END
036000             MOVE "10"            TO WS-RESULTADO-MNT
036100     END-READ.
036200
036300*----------------------------------------------------------------*
036400 7131-99-FIM.                    EXIT.
036500*----------------------------------------------------------------*
036600
036700*----------------------------------------------------------------*
036800 7390-FECHAR-ARQ-MNT              SECTION.
036900*----------------------------------------------------------------*
037000
037100     CLOSE MAINT-TRANS.
037200
037300*----------------------------------------------------------------*
037400 7390-99-FIM.                    EXIT.
037500*----------------------------------------------------------------*

000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 AUR042P.
000500 AUTHOR.                     M. SOUZA.
000600 INSTALLATION.               SOLTEC ENGENHARIA - CPD.
000700 DATE-WRITTEN.               03/02/1991.
000800 DATE-COMPILED.
000900 SECURITY.                   USO INTERNO - CPD SOLTEC.
001000*================================================================*
001100*    MODULO......: AURUMCALC - Dimensionamento Fotovoltaico      *
001200*    PROGRAMA....: AUR042P                                       *
001300*    OBJETIVO ...: Manutencao do mestre de inversores - copia o  *
001400*                  mestre atual e anexa os registros de          *
001500*                  manutencao do tipo INVERSOR lidos do arquivo  *
001600*                  de transacoes, gerando o novo mestre.         *
001700*----------------------------------------------------------------*
001800*    HISTORICO DE ALTERACOES                                     *
001900*----------------------------------------------------------------*
002000*    03/02/1991  MSOUZA   RQ-0540  VERSAO INICIAL - SUBSTITUI O   *
002100*                         PROGRAMA GCC042P (IMPORTACAO DE        *
002200*                         VENDEDORES) PELA MANUTENCAO DO MESTRE   *
002300*                         DE INVERSORES.                         *
002400*    09/08/1995  RTEIX    RQ-0812  REJEITA TRANSACAO DE MANUTENCAO*
002500*                         COM POTENCIA/TENSAO/CORRENTE/MPPT       *
002600*                         INVALIDOS.                              *
002700*    28/10/1998  LMOTA    RQ-1190  AJUSTE ANO 2000 - SEM IMPACTO  *
002800*                         NESTE PROGRAMA (SEM CAMPOS DE DATA).    *
002900*    14/03/2003  JALMEI   RQ-1406  INCLUI CONTADOR DE TRANSACOES  *
003000*                         REJEITADAS NO AVISO FINAL.             *
003100*    07/11/2006  JALMEI   RQ-1512  INCLUI DATA DE EXECUCAO E      *
003200*                         TOTAL GERAL DE TRANSACOES NO AVISO      *
003300*                         FINAL (JANELA DE SECULO CONFORME        *
003400*                         RQ-1190 DO AUR030P).                   *
003500*================================================================*
003600 ENVIRONMENT                     DIVISION.
003700*================================================================*
003800
003900*----------------------------------------------------------------*
004000 CONFIGURATION                   SECTION.
004100*----------------------------------------------------------------*
004200
004300 SPECIAL-NAMES.
004400     C01                      IS TOP-OF-FORM
004500     CLASS CLASSE-ALFABETICA  IS "A" THRU "Z".
004600
004700*----------------------------------------------------------------*
004800 INPUT-OUTPUT                    SECTION.
004900*----------------------------------------------------------------*
005000 FILE-CONTROL.
005100
005200* Mestre de inversores (entrada)
005300 COPY "copybooks/AURINVFC.cpy".
005400* Mestre de inversores regravado (saida)
005500 COPY "copybooks/AURINNFC.cpy".
005600* Transacoes de manutencao de equipamentos
005700 COPY "copybooks/AURMNTFC.cpy".
005800
005900*================================================================*
006000 DATA                            DIVISION.
006100*================================================================*
006200 FILE                            SECTION.
006300
006400* Mestre de inversores (entrada)
006500 COPY "copybooks/AURINVFD.cpy".
006600* Mestre de inversores regravado (saida)
006700 COPY "copybooks/AURINNFD.cpy".
006800* Transacoes de manutencao de equipamentos
006900 COPY "copybooks/AURMNTFD.cpy".
007000
007100*----------------------------------------------------------------*
007200 WORKING-STORAGE                 SECTION.
007300*----------------------------------------------------------------*
007400* Campos de uso comum - contadores e status de E/S
007500 COPY "copybooks/AUR000W.cpy".
007600
007700 01  W-TRANSACAO-VALIDA       PIC X(01)      VALUE "N".
007800 01  W-MSG-REJEICAO           PIC X(40)      VALUE SPACES.
007900
008000*----------------------------------------------------------------*
008100* Data de execucao com janela de seculo (RQ-1512/RQ-1190)         *
008200*----------------------------------------------------------------*
008300 01  W-DATA-EXECUCAO.
008400     05  W-DATA-EXECUCAO-AAMMDD.
008500         10  W-DT-ANO2        PIC 99.
008600         10  W-DT-MES         PIC 99.
008700         10  W-DT-DIA         PIC 99.
008800     05  W-DT-NUMERICO  REDEFINES W-DATA-EXECUCAO-AAMMDD PIC 9(06).
008900     05  FILLER               PIC X(04).
009000 01  W-DATA-IMPRESSAO.
009100     05  W-DT-DIA-IMP         PIC 99.
009200     05  FILLER               PIC X          VALUE "/".
009300     05  W-DT-MES-IMP         PIC 99.
009400     05  FILLER               PIC X          VALUE "/".
009500     05  W-DT-SECULO          PIC 99.
009600     05  W-DT-ANO-IMP         PIC 99.
009700     05  FILLER               PIC X(04).
009800
009900*----------------------------------------------------------------*
010000* Total geral de transacoes processadas - visao explodida em     *
010100* digitos mantida para eventual edicao manual do aviso (RQ-1512) *
010200*----------------------------------------------------------------*
010300 01  W-TOTAL-TRANSACOES.
010400     05  W-TOTAL-TRANSACOES-NUM  PIC 9(07)    VALUE ZERO.
010500     05  W-TOTAL-GERAL-DIG  REDEFINES W-TOTAL-TRANSACOES-NUM
010600                              OCCURS 7        PIC 9.
010700     05  FILLER               PIC X(04).
010800
010900*================================================================*
011000 PROCEDURE                       DIVISION.
011100*================================================================*
011200
011300*----------------------------------------------------------------*
011400*    ROTINA PRINCIPAL DO PROGRAMA.                               *
011500*----------------------------------------------------------------*
011600 0000-INICIO                     SECTION.
011700*----------------------------------------------------------------*
011800
011900     PERFORM 0050-OBTER-DATA-EXECUCAO
012000     PERFORM 7210-ABRIR-ARQ-INV
012100     PERFORM 7220-ABRIR-ARQ-IVO
012200     PERFORM 7230-ABRIR-ARQ-MNT
012300
012400     IF  FS-OK-INV AND FS-OK-NOVO AND FS-OK-MNT
012500         PERFORM 0100-COPIAR-MESTRE-ATUAL
012600         PERFORM 0200-ANEXAR-TRANSACOES
012700         ADD W-CT-REQ-SIZADAS W-CT-REQ-FALHOU
012800                             GIVING W-TOTAL-TRANSACOES-NUM
012900         DISPLAY "AUR042P - EXECUTADO EM " W-DT-DIA-IMP "/"
013000                 W-DT-MES-IMP "/" W-DT-SECULO W-DT-ANO-IMP
013100         DISPLAY "AUR042P - INVERSORES COPIADOS..: "
013200                 W-CT-REQ-LIDAS
013300         DISPLAY "AUR042P - INVERSORES ANEXADOS...: "
013400                 W-CT-REQ-SIZADAS
013500         DISPLAY "AUR042P - TRANSACOES REJEITADAS.: "
013600                 W-CT-REQ-FALHOU
013700         DISPLAY "AUR042P - TOTAL GERAL DE TRANSACOES: "
013800                 W-TOTAL-TRANSACOES-NUM
013900     ELSE
014000         DISPLAY "AUR042P - FALHA NA ABERTURA DOS ARQUIVOS "
014100             "DE ENTRADA/SAIDA - PROCESSAMENTO ABORTADO"
014200     END-IF
014300
014400     PERFORM 7290-FECHAR-ARQ-INV
014500     PERFORM 7390-FECHAR-ARQ-IVO
014600     PERFORM 7490-FECHAR-ARQ-MNT
014700
014800     STOP RUN.
014900
015000*----------------------------------------------------------------*
015100 0000-99-FIM.                    EXIT.
015200*----------------------------------------------------------------*
015300
015400*----------------------------------------------------------------*
015500 0050-OBTER-DATA-EXECUCAO        SECTION.
015600*----------------------------------------------------------------*
015700* Data de execucao com janela de seculo (RQ-1512 - ANO 2000      *
015800* conforme padrao adotado no RQ-1190 do AUR030P)                 *
015900
016000     ACCEPT W-DATA-EXECUCAO-AAMMDD FROM DATE
016100     IF  W-DT-ANO2 LESS THAN 50
016200         MOVE 20                 TO W-DT-SECULO
016300     ELSE
016400         MOVE 19                 TO W-DT-SECULO
016500     END-IF
016600     MOVE W-DT-DIA                TO W-DT-DIA-IMP
016700     MOVE W-DT-MES                TO W-DT-MES-IMP
016800     MOVE W-DT-ANO2                TO W-DT-ANO-IMP.
016900
017000*----------------------------------------------------------------*
017100 0050-99-FIM.                    EXIT.
017200*----------------------------------------------------------------*
017300
017400*----------------------------------------------------------------*
017500 0100-COPIAR-MESTRE-ATUAL         SECTION.
017600*----------------------------------------------------------------*
017700* Copia todos os registros do mestre atual para o novo mestre    *
017800
017900     PERFORM 7211-LER-PROX-ARQ-INV
018000     PERFORM 0110-COPIAR-INVERSOR-UM UNTIL FS-FIM-INV.
018100
018200*----------------------------------------------------------------*
018300 0100-99-FIM.                    EXIT.
018400*----------------------------------------------------------------*
018500
018600
018700*----------------------------------------------------------------*
018800 0110-COPIAR-INVERSOR-UM          SECTION.
018900*----------------------------------------------------------------*
019000
019100     ADD 1                    TO W-CT-REQ-LIDAS
019200     MOVE INV-MODELO          TO IVO-MODELO
019300     MOVE INV-FABRICANTE      TO IVO-FABRICANTE
019400     MOVE INV-POT-NOM-CA      TO IVO-POT-NOM-CA
019500     MOVE INV-TENSAO-MAX-CC   TO IVO-TENSAO-MAX-CC
019600     MOVE INV-TENSAO-START    TO IVO-TENSAO-START
019700     MOVE INV-CORR-MAX-MPPT   TO IVO-CORR-MAX-MPPT
019800     MOVE INV-NUM-MPPT        TO IVO-NUM-MPPT
019900     PERFORM 7221-GRAVAR-ARQ-IVO
020000     PERFORM 7211-LER-PROX-ARQ-INV.
020100
020200*----------------------------------------------------------------*
020300 0110-99-FIM.                    EXIT.
020400*----------------------------------------------------------------*
020500
020600*----------------------------------------------------------------*
020700 0200-ANEXAR-TRANSACOES           SECTION.
020800*----------------------------------------------------------------*
020900* Anexa ao novo mestre as transacoes de manutencao do tipo       *
021000* INVERSOR lidas do arquivo de transacoes (88-0540)              *
021100
021200     PERFORM 7231-LER-PROX-ARQ-MNT
021300     PERFORM 0220-ANEXAR-TRANSACAO-UMA UNTIL FS-FIM-MNT.
021400
021500*----------------------------------------------------------------*
021600 0200-99-FIM.                    EXIT.
021700*----------------------------------------------------------------*
021800
021900
022000*----------------------------------------------------------------*
022100 0220-ANEXAR-TRANSACAO-UMA        SECTION.
022200*----------------------------------------------------------------*
022300
022400     IF  MNT-TIPO-INVERSOR
022500         PERFORM 0210-VALIDAR-TRANSACAO
022600         IF  W-TRANSACAO-VALIDA EQUAL "S"
022700             MOVE MNT-INV-MODELO       TO IVO-MODELO
022800             MOVE MNT-INV-FABRICANTE   TO IVO-FABRICANTE
022900             MOVE MNT-INV-POT-NOM-CA   TO IVO-POT-NOM-CA
023000             MOVE MNT-INV-TENSAO-MAX-CC TO
023100                                       IVO-TENSAO-MAX-CC
023200             MOVE MNT-INV-TENSAO-START TO IVO-TENSAO-START
023300             MOVE MNT-INV-CORR-MAX-MPPT TO
023400                                       IVO-CORR-MAX-MPPT
023500             MOVE MNT-INV-NUM-MPPT     TO IVO-NUM-MPPT
023600             PERFORM 7221-GRAVAR-ARQ-IVO
023700             ADD 1                     TO W-CT-REQ-SIZADAS
023800         ELSE
023900             ADD 1                     TO W-CT-REQ-FALHOU
024000             DISPLAY "AUR042P - TRANSACAO REJEITADA - "
024100                     W-MSG-REJEICAO
024200         END-IF
024300     END-IF
024400     PERFORM 7231-LER-PROX-ARQ-MNT.
024500
024600*----------------------------------------------------------------*
024700 0220-99-FIM.                    EXIT.
024800*----------------------------------------------------------------*
024900
025000*----------------------------------------------------------------*
025100 0210-VALIDAR-TRANSACAO           SECTION.
025200*----------------------------------------------------------------*
025300
025400     MOVE "S"                    TO W-TRANSACAO-VALIDA
025500     MOVE SPACES                 TO W-MSG-REJEICAO
025600
025700     IF  MNT-INV-MODELO EQUAL SPACES
025800         MOVE "N"                 TO W-TRANSACAO-VALIDA
025900         MOVE "Modelo do inversor em branco"
026000                                  TO W-MSG-REJEICAO
026100     END-IF
026200
026300     IF  W-TRANSACAO-VALIDA EQUAL "S"
026400         AND MNT-INV-POT-NOM-CA NOT GREATER ZERO
026500         MOVE "N"                 TO W-TRANSACAO-VALIDA
026600         MOVE "Potencia nominal CA invalida"
026700                                  TO W-MSG-REJEICAO
026800     END-IF
026900
027000     IF  W-TRANSACAO-VALIDA EQUAL "S"
027100         AND MNT-INV-TENSAO-MAX-CC NOT GREATER ZERO
027200         MOVE "N"                 TO W-TRANSACAO-VALIDA
027300         MOVE "Tensao maxima CC invalida"
027400                                  TO W-MSG-REJEICAO
027500     END-IF
027600
027700     IF  W-TRANSACAO-VALIDA EQUAL "S"
027800         AND MNT-INV-TENSAO-START NOT GREATER ZERO
027900         MOVE "N"                 TO W-TRANSACAO-VALIDA
028000         MOVE "Tensao de partida invalida"
028100                                  TO W-MSG-REJEICAO
028200     END-IF
028300
028400     IF  W-TRANSACAO-VALIDA EQUAL "S"
028500         AND MNT-INV-CORR-MAX-MPPT NOT GREATER ZERO
028600         MOVE "N"                 TO W-TRANSACAO-VALIDA
028700         MOVE "Corrente maxima por MPPT invalida"
028800                                  TO W-MSG-REJEICAO
028900     END-IF
029000
029100     IF  W-TRANSACAO-VALIDA EQUAL "S"
029200         AND MNT-INV-NUM-MPPT NOT GREATER ZERO
029300         MOVE "N"                 TO W-TRANSACAO-VALIDA
029400         MOVE "Numero de entradas MPPT invalido"
029500                                  TO W-MSG-REJEICAO
029600     END-IF.
029700
029800*----------------------------------------------------------------*
029900 0210-99-FIM.                    EXIT.
030000*----------------------------------------------------------------*
030100
030200******************************************************************
030300* ROTINAS DE ABERTURA/LEITURA/GRAVACAO/FECHAMENTO DE ARQUIVOS
030400******************************************************************
030500*----------------------------------------------------------------*
030600 7210-ABRIR-ARQ-INV               SECTION.
030700*----------------------------------------------------------------*
030800
030900     OPEN INPUT INVERTER-MASTER.
031000
031100*----------------------------------------------------------------*
031200 7210-99-FIM.                    EXIT.
031300*----------------------------------------------------------------*
031400
031500*----------------------------------------------------------------*
031600 7211-LER-PROX-ARQ-INV            SECTION.
031700*----------------------------------------------------------------*
031800
031900     READ INVERTER-MASTER
032000         AT END
032100             MOVE "10"            TO WS-RESULTADO-INV
032200     END-READ.
032300
032400*----------------------------------------------------------------*
032500 7211-99-FIM.                    EXIT.
032600*----------------------------------------------------------------*
032700
032800*----------------------------------------------------------------*
032900 7290-FECHAR-ARQ-INV              SECTION.
033000*----------------------------------------------------------------*
033100
033200     CLOSE INVERTER-MASTER.
033300
033400*----------------------------------------------------------------*
033500 7290-99-FIM.                    EXIT.
033600*----------------------------------------------------------------*
033700
033800*----------------------------------------------------------------*
033900 7220-ABRIR-ARQ-IVO               SECTION.
034000*----------------------------------------------------------------*
034100
034200     OPEN OUTPUT INVERTER-MASTER-NEW.
034300
034400*----------------------------------------------------------------*
034500 7220-99-FIM.                    EXIT.
034600*----------------------------------------------------------------*
034700
034800*----------------------------------------------------------------*
034900 7221-GRAVAR-ARQ-IVO              SECTION.
035000*----------------------------------------------------------------*
035100
035200     WRITE REG-INVERSOR-NOVO.
035300
035400*----------------------------------------------------------------*
035500 7221-99-FIM.                    EXIT.
035600*----------------------------------------------------------------*
035700
035800*----------------------------------------------------------------*
035900 7390-FECHAR-ARQ-IVO              SECTION.
036000*----------------------------------------------------------------*
036100
036200     CLOSE INVERTER-MASTER-NEW.
036300
036400*----------------------------------------------------------------*
036500 7390-99-FIM.                    EXIT.
036600*----------------------------------------------------------------*
036700
036800*----------------------------------------------------------------*
036900 7230-ABRIR-ARQ-MNT               SECTION.
037000*----------------------------------------------------------------*
037100
037200     OPEN INPUT MAINT-TRANS.
037300
037400*----------------------------------------------------------------*
037500 7230-99-FIM.                    EXIT.
037600*----------------------------------------------------------------*
037700
037800*----------------------------------------------------------------*
037900 7231-LER-PROX-ARQ-MNT            SECTION.
038000*----------------------------------------------------------------*
038100
038200     READ MAINT-TRANS
038300         AT END
038400             MOVE "10"            TO WS-RESULTADO-MNT
038500     END-READ.
038600
038700*----------------------------------------------------------------*
038800 7231-99-FIM.                    EXIT.
038900*----------------------------------------------------------------*
039000
039100*----------------------------------------------------------------*
039200 7490-FECHAR-ARQ-MNT              SECTION.
039300*----------------------------------------------------------------*
039400
039500     CLOSE MAINT-TRANS.
039600
039700*----------------------------------------------------------------*
039800 7490-99-FIM.                    EXIT.
039900*----------------------------------------------------------------*

000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 AUR030P.
000500 AUTHOR.                     A. FARIA.
000600 INSTALLATION.               SOLTEC ENGENHARIA - CPD.
000700 DATE-WRITTEN.               16/05/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   USO INTERNO - CPD SOLTEC.
001000*================================================================*
001100*    MODULO......: AURUMCALC - Dimensionamento Fotovoltaico      *
001200*    PROGRAMA....: AUR030P                                       *
001300*    OBJETIVO ...: Motor de dimensionamento - le as requisicoes  *
001400*                  de orcamento, os mestres de paineis e de      *
001500*                  inversores, seleciona o melhor conjunto       *
001600*                  inversor/arranjo de paineis para cada         *
001700*                  requisicao e grava o arquivo de resultados    *
001800*                  e o relatorio impresso de dimensionamento.    *
001900*----------------------------------------------------------------*
002000*    HISTORICO DE ALTERACOES                                     *
002100*----------------------------------------------------------------*
002200*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL - SUBSTITUI O   *
002300*                         PROGRAMA GCC030P (DISTRIBUICAO DE      *
002400*                         CLIENTES) PELO MOTOR DE CALCULO DE     *
002500*                         DIMENSIONAMENTO FOTOVOLTAICO.          *
002600*    22/09/1988  AFARIA   RQ-0255  INCLUI SELECAO DE INVERSORES  *
002700*                         POR FAIXA DE POTENCIA CC/CA.           *
002800*    03/02/1991  MSOUZA   RQ-0540  INCLUI SELECAO DE ARRANJO DE  *
002900*                         PAINEIS POR MPPT E TOTALIZACAO DO      *
003000*                         SISTEMA.                               *
003100*    14/11/1992  MSOUZA   RQ-0601  ORDENACAO DOS CANDIDATOS DE   *
003200*                         INVERSOR POR PROXIMIDADE DE POTENCIA.  *
003300*    09/08/1995  RTEIX    RQ-0812  RELATORIO PASSA A IMPRIMIR O  *
003400*                         CABECALHO DE CADA REQUISICAO E A       *
003500*                         ENERGIA ANUAL ESTIMADA.                 *
003600*    28/10/1998  LMOTA    RQ-1190  AJUSTE ANO 2000 - JANELA DE    *
003700*                         SECULO NA DATA DE EXECUCAO.            *
003800*    19/01/1999  LMOTA    RQ-1201  TESTE DA JANELA DE SECULO EM   *
003900*                         PRODUCAO - SEM OCORRENCIAS.            *
004000*    14/03/2003  JALMEI   RQ-1406  ACRESCENTA CONTADOR DE        *
004100*                         DETALHES NO RODAPE FINAL.              *
004200*    07/06/2006  JALMEI   RQ-1520  SWITCH DE DIAGNOSTICO (UPSI-0) *
004300*                         PARA ACOMPANHAMENTO EM CONSOLE.        *
004400*================================================================*
004500 ENVIRONMENT                     DIVISION.
004600*================================================================*
004700
004800*----------------------------------------------------------------*
004900 CONFIGURATION                   SECTION.
005000*----------------------------------------------------------------*
005100
005200 SPECIAL-NAMES.
005300     C01                      IS TOP-OF-FORM
005400     CLASS CLASSE-ALFABETICA  IS "A" THRU "Z"
005500     UPSI-0 ON STATUS         IS W-SWITCH-DIAGNOSTICO.
005600
005700*----------------------------------------------------------------*
005800 INPUT-OUTPUT                    SECTION.
005900*----------------------------------------------------------------*
006000 FILE-CONTROL.
006100
006200* Arquivo de requisicoes de dimensionamento
006300 COPY "copybooks/AURREQFC.cpy".
006400* Mestre de paineis solares
006500 COPY "copybooks/AURPNLFC.cpy".
006600* Mestre de inversores
006700 COPY "copybooks/AURINVFC.cpy".
006800* Arquivo de resultados do dimensionamento
006900 COPY "copybooks/AURRESFC.cpy".
007000* Relatorio impresso de dimensionamento
007100 COPY "copybooks/AURRPTFC.cpy".
007200
007300*================================================================*
007400 DATA                            DIVISION.
007500*================================================================*
007600 FILE                            SECTION.
007700
007800* Arquivo de requisicoes de dimensionamento
007900 COPY "copybooks/AURREQFD.cpy".
008000* Mestre de paineis solares
008100 COPY "copybooks/AURPNLFD.cpy".
008200* Mestre de inversores
008300 COPY "copybooks/AURINVFD.cpy".
008400* Arquivo de resultados do dimensionamento
008500 COPY "copybooks/AURRESFD.cpy".
008600* Relatorio impresso de dimensionamento
008700 COPY "copybooks/AURRPTFD.cpy".
008800
008900*----------------------------------------------------------------*
009000 WORKING-STORAGE                 SECTION.
009100*----------------------------------------------------------------*
009200* Campos de uso comum - contadores e status de E/S
009300 COPY "copybooks/AUR000W.cpy".
009400* Campos de saneamento de latitude/longitude/azimute/tilt
009500 COPY "copybooks/AUR8000W.cpy".
009600
009700 77  W-SWITCH-DIAGNOSTICO     PIC X(01)      VALUE "N".
009800
009900*----------------------------------------------------------------*
010000* Tabela em memoria - mestre de paineis solares (ate 100 pos)    *
010100*----------------------------------------------------------------*
010200 01  T-PAINEIS.
010300     05  T-PNL-QTDE           PIC 9(03)      COMP VALUE ZERO.
010400     05  T-PNL-TABELA         OCCURS 100 TIMES.
010500         10  T-PNL-MODELO         PIC X(20).
010600         10  T-PNL-FABRICANTE     PIC X(20).
010700         10  T-PNL-PMAX           PIC S9(05)V99.
010800         10  T-PNL-VOC            PIC S9(03)V99.
010900         10  T-PNL-ISC            PIC S9(03)V99.
011000     05  FILLER               PIC X(04).
011100
011200*----------------------------------------------------------------*
011300* Tabela em memoria - mestre de inversores (ate 100 pos)         *
011400*----------------------------------------------------------------*
011500 01  T-INVERSORES.
011600     05  T-INV-QTDE           PIC 9(03)      COMP VALUE ZERO.
011700     05  T-INV-TABELA         OCCURS 100 TIMES.
011800         10  T-INV-MODELO           PIC X(20).
011900         10  T-INV-FABRICANTE       PIC X(20).
012000         10  T-INV-POT-NOM-CA       PIC S9(07)V99.
012100         10  T-INV-TENSAO-MAX-CC    PIC S9(04)V99.
012200         10  T-INV-TENSAO-START     PIC S9(04)V99.
012300         10  T-INV-CORR-MAX-MPPT    PIC S9(03)V99.
012400         10  T-INV-NUM-MPPT         PIC S9(02).
012500     05  FILLER               PIC X(04).
012600
012700*----------------------------------------------------------------*
012800* Tabela de candidatos de inversor da requisicao corrente        *
012900*----------------------------------------------------------------*
013000 01  T-CANDIDATOS.
013100     05  T-CAN-QTDE           PIC 9(03)      COMP VALUE ZERO.
013200     05  T-CAN-TABELA         OCCURS 100 TIMES.
013300         10  T-CAN-IX-INV         PIC 9(03)  COMP.
013400         10  T-CAN-UNIDADES       PIC S9(03).
013500         10  T-CAN-PMAXCC         PIC S9(09)V99.
013600         10  T-CAN-SCORE          PIC S9(09)V99.
013700     05  FILLER               PIC X(04).
013800
013900 01  W-CAN-TEMP.
014000     05  W-CAN-TEMP-IX-INV    PIC 9(03)      COMP.
014100     05  W-CAN-TEMP-UNIDADES  PIC S9(03).
014200     05  W-CAN-TEMP-PMAXCC    PIC S9(09)V99.
014300     05  W-CAN-TEMP-SCORE     PIC S9(09)V99.
014400     05  FILLER               PIC X(04).
014500
014600*----------------------------------------------------------------*
014700* Indices e contadores de laco - todos COMP, nenhum DISPLAY      *
014800*----------------------------------------------------------------*
014900 01  W-SUBSCRITOS.
015000     05  W-IX-PNL             PIC 9(03)      COMP VALUE ZERO.
015100     05  W-IX-INV             PIC 9(03)      COMP VALUE ZERO.
015200     05  W-IX-CAN             PIC 9(03)      COMP VALUE ZERO.
015300     05  W-IX-CAN2            PIC 9(03)      COMP VALUE ZERO.
015400     05  W-S                  PIC 9(03)      COMP VALUE ZERO.
015500     05  W-SMAX               PIC 9(03)      COMP VALUE ZERO.
015600     05  W-P                  PIC 9(03)      COMP VALUE ZERO.
015700     05  W-MAXP-I             PIC 9(05)      COMP VALUE ZERO.
015800     05  W-MAXP-P             PIC 9(05)      COMP VALUE ZERO.
015900     05  W-MAXPARALELO        PIC 9(05)      COMP VALUE ZERO.
016000     05  W-LIMITE-CAN         PIC 9(03)      COMP VALUE ZERO.
016100     05  FILLER               PIC X(04).
016200
016300*----------------------------------------------------------------*
016400* Calculo de potencia de pico e energia gerada (2300/2400)       *
016500*----------------------------------------------------------------*
016600 01  W-CALCULO-POTENCIA.
016700     05  W-CONSUMO-ANUAL          PIC S9(09)V99  VALUE ZERO.
016800     05  W-POT-PICO-KW            PIC S9(05)V9(04) VALUE ZERO.
016900     05  W-POT-PICO-W             PIC S9(09)V99  VALUE ZERO.
017000     05  W-ENERGIA-ANUAL          PIC S9(09)V99  VALUE ZERO.
017100     05  W-ERRO-DIMENSIONAMENTO   PIC X(01)      VALUE "N".
017200     05  W-CANDIDATO-VALIDO       PIC X(01)      VALUE "N".
017300     05  W-MSG-ERRO               PIC X(60)      VALUE SPACES.
017400     05  FILLER                   PIC X(05).
017500
017600*----------------------------------------------------------------*
017700* Avaliacao de candidatos de inversor (3100/3110)                *
017800*----------------------------------------------------------------*
017900 01  W-CALCULO-INVERSOR.
018000     05  W-PNEC                   PIC S9(09)V99  VALUE ZERO.
018100     05  W-NMIN-Q                 PIC 9(05)      COMP VALUE ZERO.
018200     05  W-NMIN-R                 PIC 9(05)      COMP VALUE ZERO.
018300     05  W-NMIN                   PIC 9(03)      COMP VALUE ZERO.
018400     05  W-N-TESTE                PIC 9(03)      COMP VALUE ZERO.
018500     05  W-PCOMB                  PIC S9(09)V99  VALUE ZERO.
018600     05  W-PMAXCC                 PIC S9(09)V99  VALUE ZERO.
018700     05  W-LIM-INF-CAND           PIC S9(09)V99  VALUE ZERO.
018800     05  W-LIM-SUP-CAND           PIC S9(09)V99  VALUE ZERO.
018900     05  W-DIFERENCA              PIC S9(09)V99  VALUE ZERO.
019000     05  W-SCORE-CAND             PIC S9(09)V99  VALUE ZERO.
019100     05  W-MODELO-TEM-CAND        PIC X(01)      VALUE "N".
019200     05  W-MELHOR-SCORE-MODELO    PIC S9(09)V99  VALUE ZERO.
019300     05  W-MELHOR-N-MODELO        PIC 9(03)      COMP VALUE ZERO.
019400     05  W-MELHOR-PMAXCC-MODELO   PIC S9(09)V99  VALUE ZERO.
019500     05  FILLER                   PIC X(05).
019600
019700*----------------------------------------------------------------*
019800* Selecao de arranjo de paineis por MPPT (4000/4100/4200)        *
019900*----------------------------------------------------------------*
020000 01  W-ARRANJO-CALC.
020100     05  W-POT-POR-INVERSOR       PIC S9(09)V99  VALUE ZERO.
020200     05  W-PMPPT                  PIC S9(07)V99  VALUE ZERO.
020300     05  W-VTOT                   PIC S9(05)V99  VALUE ZERO.
020400     05  W-PSERIE                 PIC S9(07)V99  VALUE ZERO.
020500     05  W-JANELA-INF             PIC S9(07)V99  VALUE ZERO.
020600     05  W-JANELA-SUP             PIC S9(07)V99  VALUE ZERO.
020700     05  W-PTOTAL                 PIC S9(07)V99  VALUE ZERO.
020800     05  W-ITOTAL                 PIC S9(05)V99  VALUE ZERO.
020900     05  W-SCORE-ARRANJO          PIC S9(07)V99  VALUE ZERO.
021000     05  FILLER                   PIC X(05).
021100
021200*----------------------------------------------------------------*
021300* Melhor arranjo encontrado para o candidato corrente            *
021400* (W-MEL-CHAVE REDEFINES expoe S+P como chave composta unica    *
021500*  para deteccao rapida de mudanca de arranjo entre candidatos)  *
021600*----------------------------------------------------------------*
021700 01  W-MELHOR-ARRANJO.
021800     05  W-MEL-ARRANJO-SP.
021900         10  W-MEL-SERIE          PIC S9(03)     VALUE ZERO.
022000         10  W-MEL-PARALELO       PIC S9(03)     VALUE ZERO.
022100     05  W-MEL-CHAVE  REDEFINES W-MEL-ARRANJO-SP PIC S9(06).
022200     05  FILLER                   PIC X(05).
022300 01  W-MELHOR-ARRANJO-DADOS.
022400     05  W-MEL-IX-PNL             PIC 9(03)      COMP VALUE ZERO.
022500     05  W-MEL-POT-MPPT           PIC S9(07)V99  VALUE ZERO.
022600     05  W-MEL-SCORE              PIC S9(07)V99  VALUE ZERO.
022700     05  FILLER                   PIC X(05).
022800
022900*----------------------------------------------------------------*
023000* Totais do sistema (5000)                                      *
023100*----------------------------------------------------------------*
023200 01  W-TOTAIS-SISTEMA.
023300     05  W-POT-SISTEMA            PIC S9(09)V99  VALUE ZERO.
023400     05  W-NUM-PAINEIS            PIC S9(05)     VALUE ZERO.
023500     05  FILLER                   PIC X(05).
023600
023700*----------------------------------------------------------------*
023800* Data de execucao - janela de seculo (ajuste ANO 2000, RQ-1190) *
023900*----------------------------------------------------------------*
024000 01  W-DATA-EXECUCAO.
024100     05  W-DATA-EXECUCAO-AAMMDD.
024200         10  W-DT-ANO2            PIC 9(02)      VALUE ZERO.
024300         10  W-DT-MES             PIC 9(02)      VALUE ZERO.
024400         10  W-DT-DIA             PIC 9(02)      VALUE ZERO.
024500     05  W-DT-NUMERICO  REDEFINES W-DATA-EXECUCAO-AAMMDD PIC 9(06).
024600     05  FILLER                   PIC X(04).
024700 01  W-DATA-IMPRESSAO.
024800     05  W-DT-DIA-IMP             PIC 9(02)      VALUE ZERO.
024900     05  FILLER                   PIC X(01)      VALUE "/".
025000     05  W-DT-MES-IMP             PIC 9(02)      VALUE ZERO.
025100     05  FILLER                   PIC X(01)      VALUE "/".
025200     05  W-DT-SECULO              PIC 9(02)      VALUE 19.
025300     05  W-DT-ANO-IMP             PIC 9(02)      VALUE ZERO.
025400
025500*----------------------------------------------------------------*
025600* Cabecalhos e linhas do relatorio impresso (132 colunas)        *
025700*----------------------------------------------------------------*
025800 01  W-CAMPOS-RELATORIO.
025900     05  W-PAGINAS                PIC 9(04)      COMP VALUE ZERO.
026000     05  W-LINHAS                 PIC 9(03)      COMP VALUE ZERO.
026100     05  W-TRACOS-1               PIC X(100)     VALUE ALL "=".
026200     05  W-TRACOS-2               PIC X(100)     VALUE ALL "-".
026300     05  FILLER                   PIC X(05).
026400
026500 01  W-CAB-01.
026600     05  FILLER                   PIC X(40)      VALUE
026700         "AURUMCALC - DIMENSIONAMENTO FOTOVOLTAICO".
026800     05  FILLER                   PIC X(20)      VALUE SPACES.
026900     05  FILLER                   PIC X(07)      VALUE "DATA : ".
027000     05  W-CAB-01-DATA            PIC X(08).
027100     05  FILLER                   PIC X(08)      VALUE SPACES.
027200     05  FILLER                   PIC X(08)      VALUE "PAGINA: ".
027300     05  W-CAB-01-PAGINA          PIC ZZZ9.
027400     05  FILLER                   PIC X(37)      VALUE SPACES.
027500
027600 01  W-CAB-DETALHE.
027700     05  FILLER                   PIC X(20)      VALUE
027800         "MODELO INVERSOR".
027900     05  FILLER                   PIC X(20)      VALUE
028000         "FABRICANTE INV.".
028100     05  FILLER                   PIC X(06)      VALUE "UNID".
028200     05  FILLER                   PIC X(06)      VALUE "MPPT".
028300     05  FILLER                   PIC X(20)      VALUE
028400         "MODELO PAINEL".
028500     05  FILLER                   PIC X(10)      VALUE
028600         "POT-W PNL".
028700     05  FILLER                   PIC X(05)      VALUE "SER".
028800     05  FILLER                   PIC X(05)      VALUE "PAR".
028900     05  FILLER                   PIC X(13)      VALUE
029000         "POT-MPPT-W".
029100     05  FILLER                   PIC X(15)      VALUE
029200         "POT-SISTEMA-W".
029300     05  FILLER                   PIC X(07)      VALUE
029400         "PAINEIS".
029500
029600 01  W-CAB-REQ-1.
029700     05  FILLER                   PIC X(12)      VALUE
029800         "REQUISICAO: ".
029900     05  W-REQ-LIN-ID             PIC X(08).
030000     05  FILLER                   PIC X(04)      VALUE SPACES.
030100     05  FILLER                   PIC X(16)      VALUE
030200         "CONSUMO MES KWH:".
030300     05  W-REQ-LIN-CONS-MES       PIC ZZZZ9.99.
030400     05  FILLER                   PIC X(04)      VALUE SPACES.
030500     05  FILLER                   PIC X(17)      VALUE
030600         "CONSUMO ANO KWH: ".
030700     05  W-REQ-LIN-CONS-ANO       PIC ZZZZZZZ9.99.
030800     05  FILLER                   PIC X(20)      VALUE SPACES.
030900
031000 01  W-CAB-REQ-2.
031100     05  FILLER                   PIC X(06)      VALUE
031200         "LAT: ".
031300     05  W-REQ-LIN-LAT            PIC -ZZ9.9999.
031400     05  FILLER                   PIC X(04)      VALUE SPACES.
031500     05  FILLER                   PIC X(06)      VALUE
031600         "LON: ".
031700     05  W-REQ-LIN-LON            PIC -ZZZ9.9999.
031800     05  FILLER                   PIC X(04)      VALUE SPACES.
031900     05  FILLER                   PIC X(05)      VALUE
032000         "AZ: ".
032100     05  W-REQ-LIN-AZ             PIC ZZ9.
032200     05  FILLER                   PIC X(04)      VALUE SPACES.
032300     05  FILLER                   PIC X(07)      VALUE
032400         "TILT: ".
032500     05  W-REQ-LIN-TILT           PIC Z9.99.
032600     05  FILLER                   PIC X(04)      VALUE SPACES.
032700     05  FILLER                   PIC X(11)      VALUE
032800         "PROD-ESP: ".
032900     05  W-REQ-LIN-PROD           PIC ZZZZ9.99.
033000     05  FILLER                   PIC X(10)      VALUE SPACES.
033100
033200 01  W-CAB-REQ-3.
033300     05  FILLER                   PIC X(20)      VALUE
033400         "POTENCIA PICO (KW): ".
033500     05  W-REQ-LIN-PICO-KW        PIC ZZZZ9.9999.
033600     05  FILLER                   PIC X(06)      VALUE SPACES.
033700     05  FILLER                   PIC X(25)      VALUE
033800         "ENERGIA ANUAL EST (KWH): ".
033900     05  W-REQ-LIN-ENERGIA        PIC ZZZZZZZ9.99.
034000     05  FILLER                   PIC X(20)      VALUE SPACES.
034100
034200 01  W-DET-01.
034300     05  W-DET-INV-MODELO         PIC X(20).
034400     05  W-DET-INV-FAB            PIC X(20).
034500     05  W-DET-INV-UNID           PIC ZZ9.
034600     05  FILLER                   PIC X(03)      VALUE SPACES.
034700     05  W-DET-INV-MPPT           PIC ZZ9.
034800     05  FILLER                   PIC X(03)      VALUE SPACES.
034900     05  W-DET-PNL-MODELO         PIC X(20).
035000     05  W-DET-PNL-POT            PIC ZZZZ9.99.
035100     05  FILLER                   PIC X(02)      VALUE SPACES.
035200     05  W-DET-SERIE              PIC ZZ9.
035300     05  FILLER                   PIC X(02)      VALUE SPACES.
035400     05  W-DET-PARALELO           PIC ZZ9.
035500     05  FILLER                   PIC X(02)      VALUE SPACES.
035600     05  W-DET-POT-MPPT           PIC ZZZZZZ9.99.
035700     05  FILLER                   PIC X(02)      VALUE SPACES.
035800     05  W-DET-POT-SISTEMA        PIC ZZZZZZZZ9.99.
035900     05  FILLER                   PIC X(02)      VALUE SPACES.
036000     05  W-DET-NUM-PAINEIS        PIC ZZZZ9.
036100
036200 01  W-LINHA-ERRO.
036300     05  FILLER                   PIC X(10)      VALUE
036400         "** ERRO: ".
036500     05  W-ERR-LIN-MSG            PIC X(60).
036600     05  FILLER                   PIC X(62)      VALUE SPACES.
036700
036800 01  W-ROD-LINHA.
036900     05  W-ROD-ROTULO             PIC X(40).
037000     05  W-ROD-VALOR              PIC ZZZZZZ9.
037100     05  FILLER                   PIC X(85)      VALUE SPACES.
037200
037300*================================================================*
037400 PROCEDURE                       DIVISION.
037500*================================================================*
037600
037700*----------------------------------------------------------------*
037800*    ROTINA PRINCIPAL DO PROGRAMA.                               *
037900*----------------------------------------------------------------*
038000 0000-INICIO                     SECTION.
038100*----------------------------------------------------------------*
038200
038300     PERFORM 0100-OBTER-DATA-EXECUCAO
038400
038500     PERFORM 7010-ABRIR-ARQ-REQ
038600     PERFORM 7020-ABRIR-ARQ-PNL
038700     PERFORM 7030-ABRIR-ARQ-INV
038800     PERFORM 7040-ABRIR-ARQ-RES
038900     PERFORM 7050-ABRIR-ARQ-RPT
039000
039100     IF  FS-OK-REQ AND FS-OK-PNL AND FS-OK-INV
039200         AND FS-OK-RES AND FS-OK-RPT
039300         PERFORM 1000-CARREGAR-TABELAS
039400         IF  T-PNL-QTDE GREATER ZERO
039500             AND T-INV-QTDE GREATER ZERO
039600             PERFORM 8100-CABECALHO-PAGINA
039700             PERFORM 2000-PROCESSAR-REQUISICOES
039800             PERFORM 8900-GRAVAR-RODAPE-FINAL
039900         ELSE
040000             DISPLAY "AUR030P - MESTRE DE PAINEIS OU DE "
040100                 "INVERSORES VAZIO - PROCESSAMENTO ABORTADO"
040200         END-IF
040300     ELSE
040400         DISPLAY "AUR030P - FALHA NA ABERTURA DOS ARQUIVOS "
040500             "DE ENTRADA/SAIDA - PROCESSAMENTO ABORTADO"
040600     END-IF
040700
040800     PERFORM 9000-ENCERRAR
040900
041000     STOP RUN.
041100
041200*----------------------------------------------------------------*
041300 0000-99-FIM.                    EXIT.
041400*----------------------------------------------------------------*
041500
041600*----------------------------------------------------------------*
041700 0100-OBTER-DATA-EXECUCAO        SECTION.
041800*----------------------------------------------------------------*
041900* Data de execucao com janela de seculo (RQ-1190 - ANO 2000)     *
042000
042100     ACCEPT W-DATA-EXECUCAO-AAMMDD FROM DATE
042200     IF  W-DT-ANO2 LESS THAN 50
042300         MOVE 20                 TO W-DT-SECULO
042400     ELSE
042500         MOVE 19                 TO W-DT-SECULO
042600     END-IF
042700     MOVE W-DT-DIA                TO W-DT-DIA-IMP
042800     MOVE W-DT-MES                TO W-DT-MES-IMP
042900     MOVE W-DT-ANO2                TO W-DT-ANO-IMP.
043000
043100*----------------------------------------------------------------*
043200 0100-99-FIM.                    EXIT.
043300*----------------------------------------------------------------*
043400
043500******************************************************************
043600* CARGA DOS MESTRES EM MEMORIA
043700******************************************************************
043800*----------------------------------------------------------------*
043900 1000-CARREGAR-TABELAS           SECTION.
044000*----------------------------------------------------------------*
044100
044200     PERFORM 1100-CARREGAR-PAINEIS
044300     PERFORM 1200-CARREGAR-INVERSORES.
044400
044500*----------------------------------------------------------------*
044600 1000-99-FIM.                    EXIT.
044700*----------------------------------------------------------------*
044800
044900*----------------------------------------------------------------*
045000 1100-CARREGAR-PAINEIS           SECTION.
045100*----------------------------------------------------------------*
045200
045300     PERFORM 7021-LER-PROX-ARQ-PNL
045400     PERFORM 1110-CARREGAR-PAINEL-UM UNTIL FS-FIM-PNL.
045500
045600*----------------------------------------------------------------*
045700 1100-99-FIM.                    EXIT.
045800*----------------------------------------------------------------*
045900
046000*----------------------------------------------------------------*
046100 1110-CARREGAR-PAINEL-UM         SECTION.
046200*----------------------------------------------------------------*
046300
046400     IF  T-PNL-QTDE LESS THAN 100
046500         ADD 1                    TO T-PNL-QTDE
046600         MOVE PNL-MODELO          TO T-PNL-MODELO(T-PNL-QTDE)
046700         MOVE PNL-FABRICANTE      TO
046800                                 T-PNL-FABRICANTE(T-PNL-QTDE)
046900         MOVE PNL-PMAX            TO T-PNL-PMAX(T-PNL-QTDE)
047000         MOVE PNL-VOC             TO T-PNL-VOC(T-PNL-QTDE)
047100         MOVE PNL-ISC             TO T-PNL-ISC(T-PNL-QTDE)
047200     END-IF
047300     PERFORM 7021-LER-PROX-ARQ-PNL.
047400
047500*----------------------------------------------------------------*
047600 1110-99-FIM.                    EXIT.
047700*----------------------------------------------------------------*
047800
047900*----------------------------------------------------------------*
048000 1200-CARREGAR-INVERSORES        SECTION.
048100*----------------------------------------------------------------*
048200
048300     PERFORM 7031-LER-PROX-ARQ-INV
048400     PERFORM 1210-CARREGAR-INVERSOR-UM UNTIL FS-FIM-INV.
048500
048600*----------------------------------------------------------------*
048700 1200-99-FIM.                    EXIT.
048800*----------------------------------------------------------------*
048900
049000*----------------------------------------------------------------*
049100 1210-CARREGAR-INVERSOR-UM       SECTION.
049200*----------------------------------------------------------------*
049300
049400     IF  T-INV-QTDE LESS THAN 100
049500         ADD 1                TO T-INV-QTDE
049600         MOVE INV-MODELO      TO T-INV-MODELO(T-INV-QTDE)
049700         MOVE INV-FABRICANTE  TO
049800                             T-INV-FABRICANTE(T-INV-QTDE)
049900         MOVE INV-POT-NOM-CA  TO
050000                             T-INV-POT-NOM-CA(T-INV-QTDE)
050100         MOVE INV-TENSAO-MAX-CC TO
050200                             T-INV-TENSAO-MAX-CC(T-INV-QTDE)
050300         MOVE INV-TENSAO-START  TO
050400                             T-INV-TENSAO-START(T-INV-QTDE)
050500         MOVE INV-CORR-MAX-MPPT TO
050600                             T-INV-CORR-MAX-MPPT(T-INV-QTDE)
050700         MOVE INV-NUM-MPPT    TO T-INV-NUM-MPPT(T-INV-QTDE)
050800     END-IF
050900     PERFORM 7031-LER-PROX-ARQ-INV.
051000
051100*----------------------------------------------------------------*
051200 1210-99-FIM.                    EXIT.
051300*----------------------------------------------------------------*
051400
051500******************************************************************
051600* PROCESSAMENTO DAS REQUISICOES DE DIMENSIONAMENTO
051700******************************************************************
051800*----------------------------------------------------------------*
051900 2000-PROCESSAR-REQUISICOES      SECTION.
052000*----------------------------------------------------------------*
052100
052200     PERFORM 7011-LER-PROX-ARQ-REQ
052300     PERFORM 2010-PROCESSAR-REQUISICAO-UMA UNTIL FS-FIM-REQ.
052400
052500*----------------------------------------------------------------*
052600 2000-99-FIM.                    EXIT.
052700*----------------------------------------------------------------*
052800
052900*----------------------------------------------------------------*
053000 2010-PROCESSAR-REQUISICAO-UMA   SECTION.
053100*----------------------------------------------------------------*
053200
053300     ADD 1                    TO W-CT-REQ-LIDAS
053400     PERFORM 2100-TRATAR-REQUISICAO
053500     IF  W-SWITCH-DIAGNOSTICO EQUAL "Y"
053600         DISPLAY "AUR030P - REQUISICOES LIDAS: "
053700                 W-CT-REQ-LIDAS
053800     END-IF
053900     PERFORM 7011-LER-PROX-ARQ-REQ.
054000
054100*----------------------------------------------------------------*
054200 2010-99-FIM.                    EXIT.
054300*----------------------------------------------------------------*
054400
054500*----------------------------------------------------------------*
054600 2100-TRATAR-REQUISICAO          SECTION.
054700*----------------------------------------------------------------*
054800
054900     MOVE "N"                    TO W-ERRO-DIMENSIONAMENTO
055000     MOVE SPACES                 TO W-MSG-ERRO
055100     MOVE ZERO                   TO T-CAN-QTDE
055200
055300     PERFORM 2200-SANEAR-CAMPOS
055400     PERFORM 2300-CALCULAR-POTENCIA-PICO
055500
055600     IF  W-ERRO-DIMENSIONAMENTO  EQUAL "N"
055700         PERFORM 2400-CALCULAR-ENERGIA-GERADA
055800     END-IF
055900
056000     PERFORM 8200-CABECALHO-REQUISICAO
056100
056200     IF  W-ERRO-DIMENSIONAMENTO  EQUAL "N"
056300         PERFORM 3000-SELECIONAR-INVERSORES
056400         IF  T-CAN-QTDE           GREATER ZERO
056500             PERFORM 3200-ORDENAR-CANDIDATOS
056600             MOVE "N"             TO W-CANDIDATO-VALIDO
056700             PERFORM 2110-AVALIAR-ARRANJO-CANDIDATO
056800                 VARYING W-IX-CAN FROM 1 BY 1
056900                 UNTIL W-IX-CAN GREATER T-CAN-QTDE
057000             IF  W-CANDIDATO-VALIDO EQUAL "N"
057100                 MOVE "S"         TO W-ERRO-DIMENSIONAMENTO
057200                 MOVE "Nenhum arranjo de paineis viavel p/ os "
057300                     "inversores candidatos"
057400                                  TO W-MSG-ERRO
057500             END-IF
057600         ELSE
057700             MOVE "S"             TO W-ERRO-DIMENSIONAMENTO
057800             MOVE "Nenhum inversor atende a faixa de potencia "
057900                 "de pico requerida"
058000                                  TO W-MSG-ERRO
058100         END-IF
058200     END-IF
058300
058400     IF  W-ERRO-DIMENSIONAMENTO  EQUAL "S"
058500         ADD 1                    TO W-CT-REQ-FALHOU
058600         PERFORM 8400-LINHA-ERRO
058700     ELSE
058800         ADD 1                    TO W-CT-REQ-SIZADAS
058900     END-IF
059000
059100     PERFORM 8500-LINHA-BRANCO.
059200
059300*----------------------------------------------------------------*
059400 2100-99-FIM.                    EXIT.
059500*----------------------------------------------------------------*
059600
059700*----------------------------------------------------------------*
059800 2110-AVALIAR-ARRANJO-CANDIDATO   SECTION.
059900*----------------------------------------------------------------*
060000
060100     PERFORM 4000-SELECIONAR-ARRANJO
060200     IF  W-ARRANJO-ENCONTRADO EQUAL "S"
060300         PERFORM 5000-GRAVAR-RESULTADO
060400         MOVE "S"                 TO W-CANDIDATO-VALIDO
060500     END-IF.
060600
060700*----------------------------------------------------------------*
060800 2110-99-FIM.                    EXIT.
060900*----------------------------------------------------------------*
061000
061100*----------------------------------------------------------------*
061200 2200-SANEAR-CAMPOS               SECTION.
061300*----------------------------------------------------------------*
061400* Saneamento de latitude/longitude/azimute/tilt (88-0231)        *
061500
061600     MOVE REQ-LATITUDE           TO W-LATITUDE-CRUA
061700     IF  W-LATITUDE-CRUA LESS THAN W-LAT-MINIMA
061800         MOVE W-LAT-MINIMA        TO W-LATITUDE-CRUA
061900     END-IF
062000     IF  W-LATITUDE-CRUA GREATER THAN W-LAT-MAXIMA
062100         MOVE W-LAT-MAXIMA        TO W-LATITUDE-CRUA
062200     END-IF
062300     COMPUTE W-LATITUDE-SANEADA ROUNDED = W-LATITUDE-CRUA
062400
062500     MOVE REQ-LONGITUDE          TO W-LONGITUDE-CRUA
062600     IF  W-LONGITUDE-CRUA LESS THAN W-LON-MINIMA
062700         MOVE W-LON-MINIMA        TO W-LONGITUDE-CRUA
062800     END-IF
062900     IF  W-LONGITUDE-CRUA GREATER THAN W-LON-MAXIMA
063000         MOVE W-LON-MAXIMA        TO W-LONGITUDE-CRUA
063100     END-IF
063200     COMPUTE W-LONGITUDE-SANEADA ROUNDED = W-LONGITUDE-CRUA
063300
063400* Area mantida em S9(05)V99 para acomodar azimute fracionario
063500* de uma futura fonte de dados (W-AZIMUTE-CRU-R, ver AUR8000W)
063600     MOVE ZERO                   TO W-AZIMUTE-CRU
063700     MOVE REQ-AZIMUTH             TO W-AZIMUTE-GRAUS
063800     IF  W-AZIMUTE-GRAUS LESS THAN W-AZI-MINIMO
063900         MOVE W-AZI-MINIMO        TO W-AZIMUTE-SANEADO
064000     ELSE
064100         IF  W-AZIMUTE-GRAUS GREATER THAN W-AZI-MAXIMO
064200             MOVE W-AZI-MAXIMO    TO W-AZIMUTE-SANEADO
064300         ELSE
064400             MOVE W-AZIMUTE-GRAUS TO W-AZIMUTE-SANEADO
064500         END-IF
064600     END-IF
064700
064800     MOVE REQ-TILT                TO W-TILT-CRU
064900     IF  W-TILT-CRU LESS THAN W-TILT-MINIMO
065000         MOVE W-TILT-MINIMO        TO W-TILT-SANEADO
065100     ELSE
065200         IF  W-TILT-CRU GREATER THAN W-TILT-MAXIMO
065300             MOVE W-TILT-MAXIMO    TO W-TILT-SANEADO
065400         ELSE
065500             MOVE W-TILT-CRU        TO W-TILT-SANEADO
065600         END-IF
065700     END-IF.
065800
065900*----------------------------------------------------------------*
066000 2200-99-FIM.                    EXIT.
066100*----------------------------------------------------------------*
066200
066300*----------------------------------------------------------------*
066400 2300-CALCULAR-POTENCIA-PICO      SECTION.
066500*----------------------------------------------------------------*
066600
066700     COMPUTE W-CONSUMO-ANUAL = REQ-CONSUMO-MENSAL * 12
066800
066900     IF  REQ-PROD-ESPECIFICA NOT GREATER ZERO
067000         MOVE "S"                 TO W-ERRO-DIMENSIONAMENTO
067100         MOVE "Producao especifica do sitio invalida (<= 0)"
067200                                  TO W-MSG-ERRO
067300         MOVE ZERO                TO W-POT-PICO-KW W-POT-PICO-W
067400     ELSE
067500         COMPUTE W-POT-PICO-KW ROUNDED =
067600                 W-CONSUMO-ANUAL / REQ-PROD-ESPECIFICA
067700         IF  W-POT-PICO-KW NOT GREATER ZERO
067800             MOVE "S"             TO W-ERRO-DIMENSIONAMENTO
067900             MOVE "Potencia de pico calculada nao positiva"
068000                                  TO W-MSG-ERRO
068100         ELSE
068200             COMPUTE W-POT-PICO-W = W-POT-PICO-KW * 1000
068300         END-IF
068400     END-IF.
068500
068600*----------------------------------------------------------------*
068700 2300-99-FIM.                    EXIT.
068800*----------------------------------------------------------------*
068900
069000*----------------------------------------------------------------*
069100 2400-CALCULAR-ENERGIA-GERADA     SECTION.
069200*----------------------------------------------------------------*
069300
069400     COMPUTE W-ENERGIA-ANUAL ROUNDED =
069500             W-POT-PICO-KW * REQ-PROD-ESPECIFICA.
069600
069700*----------------------------------------------------------------*
069800 2400-99-FIM.                    EXIT.
069900*----------------------------------------------------------------*
070000
070100******************************************************************
070200* SELETOR DE INVERSORES
070300******************************************************************
070400*----------------------------------------------------------------*
070500 3000-SELECIONAR-INVERSORES      SECTION.
070600*----------------------------------------------------------------*
070700
070800     MOVE ZERO                   TO T-CAN-QTDE
070900     PERFORM 3010-AVALIAR-INVERSOR-CANDIDATO
071000         VARYING W-IX-INV FROM 1 BY 1
071100         UNTIL W-IX-INV GREATER T-INV-QTDE.
071200
071300*----------------------------------------------------------------*
071400 3000-99-FIM.                    EXIT.
071500*----------------------------------------------------------------*
071600
071700*----------------------------------------------------------------*
071800 3010-AVALIAR-INVERSOR-CANDIDATO  SECTION.
071900*----------------------------------------------------------------*
072000
072100     IF  T-INV-POT-NOM-CA(W-IX-INV) GREATER ZERO
072200         PERFORM 3100-AVALIAR-MODELO
072300     END-IF.
072400
072500*----------------------------------------------------------------*
072600 3010-99-FIM.                    EXIT.
072700*----------------------------------------------------------------*
072800
072900*----------------------------------------------------------------*
073000 3100-AVALIAR-MODELO              SECTION.
073100*----------------------------------------------------------------*
073200
073300     COMPUTE W-PNEC ROUNDED = W-POT-PICO-W / 1.2
073400     DIVIDE W-PNEC BY T-INV-POT-NOM-CA(W-IX-INV)
073500            GIVING W-NMIN-Q REMAINDER W-NMIN-R
073600     IF  W-NMIN-R GREATER ZERO
073700         COMPUTE W-NMIN = W-NMIN-Q + 1
073800     ELSE
073900         MOVE W-NMIN-Q            TO W-NMIN
074000     END-IF
074100     IF  W-NMIN EQUAL ZERO
074200         MOVE 1                   TO W-NMIN
074300     END-IF
074400
074500     MOVE "N"                    TO W-MODELO-TEM-CAND
074600     MOVE W-NMIN                 TO W-N-TESTE
074700     PERFORM 3110-TESTAR-CANDIDATO
074800     ADD 1                        TO W-N-TESTE
074900     PERFORM 3110-TESTAR-CANDIDATO
075000
075100     IF  W-MODELO-TEM-CAND        EQUAL "S"
075200         IF  T-CAN-QTDE LESS THAN 100
075300             ADD 1                TO T-CAN-QTDE
075400             MOVE W-IX-INV        TO T-CAN-IX-INV(T-CAN-QTDE)
075500             MOVE W-MELHOR-N-MODELO TO
075600                                 T-CAN-UNIDADES(T-CAN-QTDE)
075700             MOVE W-MELHOR-PMAXCC-MODELO TO
075800                                 T-CAN-PMAXCC(T-CAN-QTDE)
075900             MOVE W-MELHOR-SCORE-MODELO TO
076000                                 T-CAN-SCORE(T-CAN-QTDE)
076100         END-IF
076200     END-IF.
076300
076400*----------------------------------------------------------------*
076500 3100-99-FIM.                    EXIT.
076600*----------------------------------------------------------------*
076700
076800*----------------------------------------------------------------*
076900 3110-TESTAR-CANDIDATO            SECTION.
077000*----------------------------------------------------------------*
077100
077200     COMPUTE W-PCOMB = W-N-TESTE * T-INV-POT-NOM-CA(W-IX-INV)
077300     COMPUTE W-PMAXCC = W-PCOMB * 1.2
077400     COMPUTE W-LIM-INF-CAND = W-POT-PICO-W * 0.95
077500     COMPUTE W-LIM-SUP-CAND = W-POT-PICO-W * 1.5
077600
077700     IF  W-PMAXCC NOT LESS W-LIM-INF-CAND
077800         AND W-PMAXCC NOT GREATER W-LIM-SUP-CAND
077900         COMPUTE W-DIFERENCA = W-PMAXCC - W-POT-PICO-W
078000         IF  W-DIFERENCA LESS THAN ZERO
078100             COMPUTE W-SCORE-CAND = W-DIFERENCA * -1
078200         ELSE
078300             MOVE W-DIFERENCA     TO W-SCORE-CAND
078400         END-IF
078500         IF  W-MODELO-TEM-CAND EQUAL "N"
078600             OR W-SCORE-CAND LESS THAN W-MELHOR-SCORE-MODELO
078700             MOVE W-SCORE-CAND    TO W-MELHOR-SCORE-MODELO
078800             MOVE W-N-TESTE       TO W-MELHOR-N-MODELO
078900             MOVE W-PMAXCC        TO W-MELHOR-PMAXCC-MODELO
079000             MOVE "S"             TO W-MODELO-TEM-CAND
079100         END-IF
079200     END-IF.
079300
079400*----------------------------------------------------------------*
079500 3110-99-FIM.                    EXIT.
079600*----------------------------------------------------------------*
079700
079800*----------------------------------------------------------------*
079900 3200-ORDENAR-CANDIDATOS          SECTION.
080000*----------------------------------------------------------------*
080100* Ordenacao ascendente por score - bolha simples (tabela curta)  *
080200
080300     IF  T-CAN-QTDE GREATER 1
080400         COMPUTE W-LIMITE-CAN = T-CAN-QTDE - 1
080500         PERFORM 3220-ORDENAR-LINHA
080600             VARYING W-IX-CAN FROM 1 BY 1
080700             UNTIL W-IX-CAN GREATER W-LIMITE-CAN
080800         COMPUTE W-LIMITE-CAN = T-CAN-QTDE - 1
080900     END-IF.
081000
081100*----------------------------------------------------------------*
081200 3200-99-FIM.                    EXIT.
081300*----------------------------------------------------------------*
081400
081500*----------------------------------------------------------------*
081600 3220-ORDENAR-LINHA               SECTION.
081700*----------------------------------------------------------------*
081800
081900     COMPUTE W-LIMITE-CAN = T-CAN-QTDE - W-IX-CAN
082000     PERFORM 3230-ORDENAR-COMPARAR
082100         VARYING W-IX-CAN2 FROM 1 BY 1
082200         UNTIL W-IX-CAN2 GREATER W-LIMITE-CAN.
082300
082400*----------------------------------------------------------------*
082500 3220-99-FIM.                    EXIT.
082600*----------------------------------------------------------------*
082700
082800*----------------------------------------------------------------*
082900 3230-ORDENAR-COMPARAR            SECTION.
083000*----------------------------------------------------------------*
083100
083200     IF  T-CAN-SCORE(W-IX-CAN2) GREATER
083300         T-CAN-SCORE(W-IX-CAN2 + 1)
083400         PERFORM 3210-TROCAR-CANDIDATOS
083500     END-IF.
083600
083700*----------------------------------------------------------------*
083800 3230-99-FIM.                    EXIT.
083900*----------------------------------------------------------------*
084000
084100*----------------------------------------------------------------*
084200 3210-TROCAR-CANDIDATOS           SECTION.
084300*----------------------------------------------------------------*
084400
084500     MOVE T-CAN-TABELA(W-IX-CAN2)      TO W-CAN-TEMP
084600     MOVE T-CAN-TABELA(W-IX-CAN2 + 1)  TO T-CAN-TABELA(W-IX-CAN2)
084700     MOVE W-CAN-TEMP             TO T-CAN-TABELA(W-IX-CAN2 + 1).
084800
084900*----------------------------------------------------------------*
085000 3210-99-FIM.                    EXIT.
085100*----------------------------------------------------------------*
085200
085300******************************************************************
085400* SELETOR DE ARRANJO DE PAINEIS POR MPPT
085500******************************************************************
085600*----------------------------------------------------------------*
085700 4000-SELECIONAR-ARRANJO          SECTION.
085800*----------------------------------------------------------------*
085900
086000     MOVE T-CAN-IX-INV(W-IX-CAN)  TO W-IX-INV
086100     COMPUTE W-POT-POR-INVERSOR ROUNDED =
086200             W-POT-PICO-W / T-CAN-UNIDADES(W-IX-CAN)
086300     COMPUTE W-PMPPT ROUNDED =
086400             W-POT-POR-INVERSOR / T-INV-NUM-MPPT(W-IX-INV)
086500     COMPUTE W-JANELA-INF = W-PMPPT * 0.9
086600     COMPUTE W-JANELA-SUP = W-PMPPT * 1.1
086700
086800     MOVE "N"                    TO W-ARRANJO-ENCONTRADO
086900     MOVE ZERO                   TO W-MEL-CHAVE
087000     MOVE ZERO                   TO W-MEL-IX-PNL
087100     MOVE ZERO                   TO W-MEL-POT-MPPT
087200     MOVE ZERO                   TO W-MEL-SCORE
087300
087400     PERFORM 4010-AVALIAR-PAINEL-CANDIDATO
087500         VARYING W-IX-PNL FROM 1 BY 1
087600         UNTIL W-IX-PNL GREATER T-PNL-QTDE.
087700
087800*----------------------------------------------------------------*
087900 4000-99-FIM.                    EXIT.
088000*----------------------------------------------------------------*
088100
088200*----------------------------------------------------------------*
088300 4010-AVALIAR-PAINEL-CANDIDATO    SECTION.
088400*----------------------------------------------------------------*
088500
088600     IF  T-PNL-VOC(W-IX-PNL) GREATER ZERO
088700         AND T-PNL-ISC(W-IX-PNL) GREATER ZERO
088800         AND T-PNL-PMAX(W-IX-PNL) GREATER ZERO
088900         PERFORM 4100-GERAR-ARRANJOS-SERIE
089000     END-IF.
089100
089200*----------------------------------------------------------------*
089300 4010-99-FIM.                    EXIT.
089400*----------------------------------------------------------------*
089500
089600*----------------------------------------------------------------*
089700 4100-GERAR-ARRANJOS-SERIE        SECTION.
089800*----------------------------------------------------------------*
089900
090000     DIVIDE T-INV-TENSAO-MAX-CC(W-IX-INV) BY T-PNL-VOC(W-IX-PNL)
090100            GIVING W-SMAX
090200
090300     IF  W-SMAX GREATER ZERO
090400         PERFORM 4110-AVALIAR-SERIE
090500             VARYING W-S FROM 1 BY 1
090600             UNTIL W-S GREATER W-SMAX
090700     END-IF.
090800
090900*----------------------------------------------------------------*
091000 4100-99-FIM.                    EXIT.
091100*----------------------------------------------------------------*
091200
091300*----------------------------------------------------------------*
091400 4110-AVALIAR-SERIE               SECTION.
091500*----------------------------------------------------------------*
091600
091700     COMPUTE W-VTOT = W-S * T-PNL-VOC(W-IX-PNL)
091800     IF  W-VTOT NOT LESS T-INV-TENSAO-START(W-IX-INV)
091900         AND W-VTOT NOT GREATER
092000             T-INV-TENSAO-MAX-CC(W-IX-INV)
092100         PERFORM 4200-AVALIAR-PARALELO
092200     END-IF.
092300
092400*----------------------------------------------------------------*
092500 4110-99-FIM.                    EXIT.
092600*----------------------------------------------------------------*
092700
092800*----------------------------------------------------------------*
092900 4200-AVALIAR-PARALELO            SECTION.
093000*----------------------------------------------------------------*
093100
093200     COMPUTE W-PSERIE = W-S * T-PNL-PMAX(W-IX-PNL)
093300
093400     IF  W-PSERIE GREATER ZERO
093500         DIVIDE T-INV-CORR-MAX-MPPT(W-IX-INV) BY
093600                T-PNL-ISC(W-IX-PNL) GIVING W-MAXP-I
093700         DIVIDE W-JANELA-SUP BY W-PSERIE GIVING W-MAXP-P
093800
093900         IF  W-MAXP-I LESS THAN W-MAXP-P
094000             MOVE W-MAXP-I        TO W-MAXPARALELO
094100         ELSE
094200             MOVE W-MAXP-P        TO W-MAXPARALELO
094300         END-IF
094400
094500         IF  W-MAXPARALELO GREATER ZERO
094600             PERFORM 4210-AVALIAR-PARALELO-UM
094700                 VARYING W-P FROM 1 BY 1
094800                 UNTIL W-P GREATER W-MAXPARALELO
094900         END-IF
095000     END-IF.
095100
095200*----------------------------------------------------------------*
095300 4200-99-FIM.                    EXIT.
095400*----------------------------------------------------------------*
095500
095600
095700*----------------------------------------------------------------*
095800 4210-AVALIAR-PARALELO-UM         SECTION.
095900*----------------------------------------------------------------*
096000
096100     COMPUTE W-PTOTAL = W-PSERIE * W-P
096200     COMPUTE W-ITOTAL = T-PNL-ISC(W-IX-PNL) * W-P
096300     IF  W-PTOTAL NOT LESS W-JANELA-INF
096400         AND W-PTOTAL NOT GREATER W-JANELA-SUP
096500         AND W-ITOTAL NOT GREATER
096600             T-INV-CORR-MAX-MPPT(W-IX-INV)
096700         COMPUTE W-DIFERENCA = W-PTOTAL - W-PMPPT
096800         IF  W-DIFERENCA LESS THAN ZERO
096900             COMPUTE W-SCORE-ARRANJO =
097000                     W-DIFERENCA * -1
097100         ELSE
097200             MOVE W-DIFERENCA TO W-SCORE-ARRANJO
097300         END-IF
097400         IF  W-ARRANJO-ENCONTRADO EQUAL "N"
097500             OR W-SCORE-ARRANJO LESS THAN
097600                W-MEL-SCORE
097700             MOVE W-S         TO W-MEL-SERIE
097800             MOVE W-P         TO W-MEL-PARALELO
097900             MOVE W-IX-PNL    TO W-MEL-IX-PNL
098000             MOVE W-PTOTAL    TO W-MEL-POT-MPPT
098100             MOVE W-SCORE-ARRANJO TO W-MEL-SCORE
098200             MOVE "S"         TO W-ARRANJO-ENCONTRADO
098300         END-IF
098400     END-IF.
098500
098600*----------------------------------------------------------------*
098700 4210-99-FIM.                    EXIT.
098800*----------------------------------------------------------------*
098900
099000******************************************************************
099100* GRAVACAO DO RESULTADO
099200******************************************************************
099300*----------------------------------------------------------------*
099400 5000-GRAVAR-RESULTADO            SECTION.
099500*----------------------------------------------------------------*
099600
099700     COMPUTE W-POT-SISTEMA = W-MEL-POT-MPPT *
099800             T-INV-NUM-MPPT(W-IX-INV) * T-CAN-UNIDADES(W-IX-CAN)
099900     COMPUTE W-NUM-PAINEIS = W-MEL-SERIE * W-MEL-PARALELO *
100000             T-INV-NUM-MPPT(W-IX-INV) * T-CAN-UNIDADES(W-IX-CAN)
100100
100200     MOVE REQ-ID                 TO RES-REQ-ID
100300     MOVE T-INV-MODELO(W-IX-INV)  TO RES-INV-MODELO
100400     MOVE T-INV-FABRICANTE(W-IX-INV) TO RES-INV-FABRICANTE
100500     MOVE T-INV-POT-NOM-CA(W-IX-INV) TO RES-INV-POT-CA
100600     MOVE T-CAN-UNIDADES(W-IX-CAN) TO RES-INV-UNIDADES
100700     MOVE T-INV-NUM-MPPT(W-IX-INV) TO RES-INV-NUM-MPPT
100800     MOVE T-PNL-MODELO(W-MEL-IX-PNL) TO RES-PNL-MODELO
100900     MOVE T-PNL-FABRICANTE(W-MEL-IX-PNL) TO RES-PNL-FABRICANTE
101000     MOVE T-PNL-PMAX(W-MEL-IX-PNL) TO RES-PNL-POTENCIA
101100     MOVE W-MEL-SERIE             TO RES-MOD-SERIE
101200     MOVE W-MEL-PARALELO          TO RES-CONJ-PARALELO
101300     MOVE W-MEL-POT-MPPT          TO RES-POT-MPPT
101400     MOVE W-POT-SISTEMA           TO RES-POT-SISTEMA
101500     MOVE W-NUM-PAINEIS           TO RES-NUM-PAINEIS
101600     MOVE W-POT-PICO-W            TO RES-POT-PICO-ALVO
101700     MOVE W-CONSUMO-ANUAL         TO RES-CONSUMO-ANUAL
101800     MOVE W-POT-PICO-KW           TO RES-POT-PICO-KW
101900     MOVE W-ENERGIA-ANUAL         TO RES-ENERGIA-ANUAL
102000
102100     PERFORM 7041-GRAVAR-ARQ-RES
102200     PERFORM 8300-LINHA-DETALHE.
102300
102400*----------------------------------------------------------------*
102500 5000-99-FIM.                    EXIT.
102600*----------------------------------------------------------------*
102700
102800******************************************************************
102900* ROTINAS DE RELATORIO
103000******************************************************************
103100*----------------------------------------------------------------*
103200 8100-CABECALHO-PAGINA            SECTION.
103300*----------------------------------------------------------------*
103400
103500     ADD 1                        TO W-PAGINAS
103600     MOVE ZERO                    TO W-LINHAS
103700     MOVE W-PAGINAS                TO W-CAB-01-PAGINA
103800     MOVE W-DATA-IMPRESSAO          TO W-CAB-01-DATA
103900
104000     IF  W-PAGINAS EQUAL 1
104100         WRITE REG-ARQ-RELATO FROM W-TRACOS-1
104200               AFTER ADVANCING 1 LINE
104300     ELSE
104400         WRITE REG-ARQ-RELATO FROM W-TRACOS-1
104500               AFTER ADVANCING TOP-OF-FORM
104600     END-IF
104700     WRITE REG-ARQ-RELATO  FROM W-CAB-01   AFTER ADVANCING 1 LINE
104800     WRITE REG-ARQ-RELATO  FROM W-TRACOS-1 AFTER ADVANCING 1 LINE
104900     WRITE REG-ARQ-RELATO  FROM W-CAB-DETALHE
105000           AFTER ADVANCING 2 LINES
105100     WRITE REG-ARQ-RELATO  FROM W-TRACOS-2 AFTER ADVANCING 1 LINE
105200     ADD 6                        TO W-LINHAS.
105300
105400*----------------------------------------------------------------*
105500 8100-99-FIM.                    EXIT.
105600*----------------------------------------------------------------*
105700
105800*----------------------------------------------------------------*
105900 8200-CABECALHO-REQUISICAO        SECTION.
106000*----------------------------------------------------------------*
106100
106200     IF  W-LINHAS GREATER 54
106300         PERFORM 8100-CABECALHO-PAGINA
106400     END-IF
106500
106600     MOVE REQ-ID                  TO W-REQ-LIN-ID
106700     MOVE REQ-CONSUMO-MENSAL      TO W-REQ-LIN-CONS-MES
106800     MOVE W-CONSUMO-ANUAL         TO W-REQ-LIN-CONS-ANO
106900     MOVE W-LATITUDE-SANEADA      TO W-REQ-LIN-LAT
107000     MOVE W-LONGITUDE-SANEADA     TO W-REQ-LIN-LON
107100     MOVE W-AZIMUTE-SANEADO       TO W-REQ-LIN-AZ
107200     MOVE W-TILT-SANEADO          TO W-REQ-LIN-TILT
107300     MOVE REQ-PROD-ESPECIFICA     TO W-REQ-LIN-PROD
107400     MOVE W-POT-PICO-KW           TO W-REQ-LIN-PICO-KW
107500     MOVE W-ENERGIA-ANUAL         TO W-REQ-LIN-ENERGIA
107600
107700     WRITE REG-ARQ-RELATO FROM W-CAB-REQ-1 AFTER ADVANCING 1 LINE
107800     WRITE REG-ARQ-RELATO FROM W-CAB-REQ-2 AFTER ADVANCING 1 LINE
107900     WRITE REG-ARQ-RELATO FROM W-CAB-REQ-3 AFTER ADVANCING 1 LINE
108000     ADD 3                        TO W-LINHAS.
108100
108200*----------------------------------------------------------------*
108300 8200-99-FIM.                    EXIT.
108400*----------------------------------------------------------------*
108500
108600*----------------------------------------------------------------*
108700 8300-LINHA-DETALHE               SECTION.
108800*----------------------------------------------------------------*
108900
109000     IF  W-LINHAS GREATER 56
109100         PERFORM 8100-CABECALHO-PAGINA
109200     END-IF
109300
109400     MOVE T-INV-MODELO(W-IX-INV)   TO W-DET-INV-MODELO
109500     MOVE T-INV-FABRICANTE(W-IX-INV) TO W-DET-INV-FAB
109600     MOVE T-CAN-UNIDADES(W-IX-CAN) TO W-DET-INV-UNID
109700     MOVE T-INV-NUM-MPPT(W-IX-INV) TO W-DET-INV-MPPT
109800     MOVE T-PNL-MODELO(W-MEL-IX-PNL) TO W-DET-PNL-MODELO
109900     MOVE T-PNL-PMAX(W-MEL-IX-PNL) TO W-DET-PNL-POT
110000     MOVE W-MEL-SERIE              TO W-DET-SERIE
110100     MOVE W-MEL-PARALELO           TO W-DET-PARALELO
110200     MOVE W-MEL-POT-MPPT           TO W-DET-POT-MPPT
110300     MOVE W-POT-SISTEMA            TO W-DET-POT-SISTEMA
110400     MOVE W-NUM-PAINEIS            TO W-DET-NUM-PAINEIS
110500
110600     WRITE REG-ARQ-RELATO FROM W-DET-01 AFTER ADVANCING 1 LINE
110700     ADD 1                          TO W-LINHAS
110800     ADD 1                          TO W-CT-LINHAS-DETALHE.
110900
111000*----------------------------------------------------------------*
111100 8300-99-FIM.                    EXIT.
111200*----------------------------------------------------------------*
111300
111400*----------------------------------------------------------------*
111500 8400-LINHA-ERRO                  SECTION.
111600*----------------------------------------------------------------*
111700
111800     IF  W-LINHAS GREATER 56
111900         PERFORM 8100-CABECALHO-PAGINA
112000     END-IF
112100
112200     MOVE W-MSG-ERRO               TO W-ERR-LIN-MSG
112300     WRITE REG-ARQ-RELATO FROM W-LINHA-ERRO AFTER ADVANCING 1 LINE
112400     ADD 1                          TO W-LINHAS.
112500
112600*----------------------------------------------------------------*
112700 8400-99-FIM.                    EXIT.
112800*----------------------------------------------------------------*
112900
113000*----------------------------------------------------------------*
113100 8500-LINHA-BRANCO                SECTION.
113200*----------------------------------------------------------------*
113300* Quebra de controle por requisicao - linha em branco            *
113400
113500     WRITE REG-ARQ-RELATO FROM SPACES AFTER ADVANCING 1 LINE
113600     ADD 1                          TO W-LINHAS.
113700
113800*----------------------------------------------------------------*
113900 8500-99-FIM.                    EXIT.
114000*----------------------------------------------------------------*
114100
114200*----------------------------------------------------------------*
114300 8900-GRAVAR-RODAPE-FINAL         SECTION.
114400*----------------------------------------------------------------*
114500
114600     IF  W-LINHAS GREATER 50
114700         PERFORM 8100-CABECALHO-PAGINA
114800     END-IF
114900
115000     WRITE REG-ARQ-RELATO FROM W-TRACOS-1 AFTER ADVANCING 1 LINE
115100
115200     MOVE "TOTAL DE REQUISICOES LIDAS.............:"
115300                                  TO W-ROD-ROTULO
115400     MOVE W-CT-REQ-LIDAS          TO W-ROD-VALOR
115500     WRITE REG-ARQ-RELATO FROM W-ROD-LINHA AFTER ADVANCING 1 LINE
115600
115700     MOVE "TOTAL DE REQUISICOES DIMENSIONADAS.....:"
115800                                  TO W-ROD-ROTULO
115900     MOVE W-CT-REQ-SIZADAS        TO W-ROD-VALOR
116000     WRITE REG-ARQ-RELATO FROM W-ROD-LINHA AFTER ADVANCING 1 LINE
116100
116200     MOVE "TOTAL DE REQUISICOES COM FALHA..........:"
116300                                  TO W-ROD-ROTULO
116400     MOVE W-CT-REQ-FALHOU         TO W-ROD-VALOR
116500     WRITE REG-ARQ-RELATO FROM W-ROD-LINHA AFTER ADVANCING 1 LINE
116600
116700     MOVE "TOTAL DE LINHAS DE DETALHE GRAVADAS.....:"
116800                                  TO W-ROD-ROTULO
116900     MOVE W-CT-LINHAS-DETALHE     TO W-ROD-VALOR
117000     WRITE REG-ARQ-RELATO FROM W-ROD-LINHA AFTER ADVANCING 1 LINE
117100
117200     WRITE REG-ARQ-RELATO FROM W-TRACOS-1 AFTER ADVANCING 1 LINE.
117300
117400*----------------------------------------------------------------*
117500 8900-99-FIM.                    EXIT.
117600*----------------------------------------------------------------*
117700
117800******************************************************************
117900* ROTINAS DE ABERTURA/LEITURA/GRAVACAO/FECHAMENTO DE ARQUIVOS
118000******************************************************************
118100*----------------------------------------------------------------*
118200 7010-ABRIR-ARQ-REQ               SECTION.
118300*----------------------------------------------------------------*
118400
118500     OPEN INPUT SIZING-REQUEST.
118600
118700*----------------------------------------------------------------*
118800 7010-99-FIM.                    EXIT.
118900*----------------------------------------------------------------*
119000
119100*----------------------------------------------------------------*
119200 7011-LER-PROX-ARQ-REQ            SECTION.
119300*----------------------------------------------------------------*
119400
119500     READ SIZING-REQUEST
119600         AT END
119700             MOVE "10"            TO WS-RESULTADO-REQ
119800     END-READ.
119900
120000*----------------------------------------------------------------*
120100 7011-99-FIM.                    EXIT.
120200*----------------------------------------------------------------*
120300
120400*----------------------------------------------------------------*
120500 7012-FECHAR-ARQ-REQ              SECTION.
120600*----------------------------------------------------------------*
120700
120800     CLOSE SIZING-REQUEST.
120900
121000*----------------------------------------------------------------*
121100 7012-99-FIM.                    EXIT.
121200*----------------------------------------------------------------*
121300
121400*----------------------------------------------------------------*
121500 7020-ABRIR-ARQ-PNL               SECTION.
121600*----------------------------------------------------------------*
121700
121800     OPEN INPUT PANEL-MASTER.
121900
122000*----------------------------------------------------------------*
122100 7020-99-FIM.                    EXIT.
122200*----------------------------------------------------------------*
122300
122400*----------------------------------------------------------------*
122500 7021-LER-PROX-ARQ-PNL            SECTION.
122600*----------------------------------------------------------------*
122700
122800     READ PANEL-MASTER
122900         AT END
123000             MOVE "10"            TO WS-RESULTADO-PNL
123100     END-READ.
123200
123300*----------------------------------------------------------------*
123400 7021-99-FIM.                    EXIT.
123500*----------------------------------------------------------------*
123600
123700*----------------------------------------------------------------*
123800 7022-FECHAR-ARQ-PNL              SECTION.
123900*----------------------------------------------------------------*
124000
124100     CLOSE PANEL-MASTER.
124200
124300*----------------------------------------------------------------*
124400 7022-99-FIM.                    EXIT.
124500*----------------------------------------------------------------*
124600
124700*----------------------------------------------------------------*
124800 7030-ABRIR-ARQ-INV               SECTION.
124900*----------------------------------------------------------------*
125000
125100     OPEN INPUT INVERTER-MASTER.
125200
125300*----------------------------------------------------------------*
125400 7030-99-FIM.                    EXIT.
125500*----------------------------------------------------------------*
125600
125700*----------------------------------------------------------------*
125800 7031-LER-PROX-ARQ-INV            SECTION.
125900*----------------------------------------------------------------*
126000
126100     READ INVERTER-MASTER
126200         AT END
126300             MOVE "10"            TO WS-RESULTADO-INV
126400     END-READ.
126500
126600*----------------------------------------------------------------*
126700 7031-99-FIM.                    EXIT.
126800*----------------------------------------------------------------*
126900
127000*----------------------------------------------------------------*
127100 7032-FECHAR-ARQ-INV              SECTION.
127200*----------------------------------------------------------------*
127300
127400     CLOSE INVERTER-MASTER.
127500
127600*----------------------------------------------------------------*
127700 7032-99-FIM.                    EXIT.
127800*----------------------------------------------------------------*
127900
128000*----------------------------------------------------------------*
128100 7040-ABRIR-ARQ-RES               SECTION.
128200*----------------------------------------------------------------*
128300
128400     OPEN OUTPUT SIZING-RESULTS.
128500
128600*----------------------------------------------------------------*
128700 7040-99-FIM.                    EXIT.
128800*----------------------------------------------------------------*
128900
129000*----------------------------------------------------------------*
129100 7041-GRAVAR-ARQ-RES              SECTION.
129200*----------------------------------------------------------------*
129300
129400     WRITE REG-RESULTADO.
129500
129600*----------------------------------------------------------------*
129700 7041-99-FIM.                    EXIT.
129800*----------------------------------------------------------------*
129900
130000*----------------------------------------------------------------*
130100 7042-FECHAR-ARQ-RES              SECTION.
130200*----------------------------------------------------------------*
130300
130400     CLOSE SIZING-RESULTS.
130500
130600*----------------------------------------------------------------*
130700 7042-99-FIM.                    EXIT.
130800*----------------------------------------------------------------*
130900
131000*----------------------------------------------------------------*
131100 7050-ABRIR-ARQ-RPT               SECTION.
131200*----------------------------------------------------------------*
131300
131400     OPEN OUTPUT SIZING-REPORT.
131500
131600*----------------------------------------------------------------*
131700 7050-99-FIM.                    EXIT.
131800*----------------------------------------------------------------*
131900
132000*----------------------------------------------------------------*
132100 7052-FECHAR-ARQ-RPT              SECTION.
132200*----------------------------------------------------------------*
132300
132400     CLOSE SIZING-REPORT.
132500
132600*----------------------------------------------------------------*
132700 7052-99-FIM.                    EXIT.
132800*----------------------------------------------------------------*
132900
133000*----------------------------------------------------------------*
133100 9000-ENCERRAR                    SECTION.
133200*----------------------------------------------------------------*
133300
133400     PERFORM 7012-FECHAR-ARQ-REQ
133500     PERFORM 7022-FECHAR-ARQ-PNL
133600     PERFORM 7032-FECHAR-ARQ-INV
133700     PERFORM 7042-FECHAR-ARQ-RES
133800     PERFORM 7052-FECHAR-ARQ-RPT.
133900
134000*----------------------------------------------------------------*
134100 9000-99-FIM.                    EXIT.
134200*----------------------------------------------------------------*

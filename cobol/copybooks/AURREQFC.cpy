000100*================================================================*
000200*    COPYBOOK....: AURREQFC                                      *
000300*    OBJETIVO ...: FILE-CONTROL do arquivo de requisicoes de     *
000400*                  dimensionamento (entrada, sequencial)        *
000500*----------------------------------------------------------------*
000600*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000700*================================================================*
000800*
000900     SELECT SIZING-REQUEST  ASSIGN TO "SIZING-REQUEST"
001000         ORGANIZATION        IS LINE SEQUENTIAL
001100         FILE STATUS         IS WS-RESULTADO-REQ.

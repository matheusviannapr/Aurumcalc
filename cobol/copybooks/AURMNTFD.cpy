000100*================================================================*
000200*    COPYBOOK....: AURMNTFD                                      *
000300*    OBJETIVO ...: Layout da transacao de manutencao do          *
000400*                  cadastro de equipamentos. O mesmo registro    *
000500*                  serve para cadastro de painel (MNT-TIPO = P)  *
000600*                  e de inversor (MNT-TIPO = I) - a area de      *
000700*                  dados e uma REDEFINES, conforme o tipo.       *
000800*----------------------------------------------------------------*
000900*    03/02/1991  MSOUZA   RQ-0540  VERSAO INICIAL                *
001000*    09/08/1995  RTEIX    RQ-0812  AMPLIA AREA P/ NOVOS CAMPOS   *
001100*================================================================*
001200*
001300 FD  MAINT-TRANS.
001400 01  REG-MAINT-TRANS.
001500     05  MNT-TIPO                PIC X(01).
001600         88  MNT-TIPO-PAINEL            VALUE "P".
001700         88  MNT-TIPO-INVERSOR          VALUE "I".
001800     05  MNT-DADOS-PAINEL.
001900         10  MNT-PNL-MODELO          PIC X(20).
002000         10  MNT-PNL-FABRICANTE      PIC X(20).
002100         10  MNT-PNL-PMAX            PIC S9(05)V99.
002200         10  MNT-PNL-VOC             PIC S9(03)V99.
002300         10  MNT-PNL-ISC             PIC S9(03)V99.
002400         10  FILLER                  PIC X(13).
002500     05  MNT-DADOS-INVERSOR REDEFINES MNT-DADOS-PAINEL.
002600         10  MNT-INV-MODELO          PIC X(20).
002700         10  MNT-INV-FABRICANTE      PIC X(20).
002800         10  MNT-INV-POT-NOM-CA      PIC S9(07)V99.
002900         10  MNT-INV-TENSAO-MAX-CC   PIC S9(04)V99.
003000         10  MNT-INV-TENSAO-START    PIC S9(04)V99.
003100         10  MNT-INV-CORR-MAX-MPPT   PIC S9(03)V99.
003200         10  MNT-INV-NUM-MPPT        PIC S9(02).
003300         10  FILLER                  PIC X(02).
003400     05  FILLER                  PIC X(05).

000100*================================================================*
000200*    COPYBOOK....: AURINNFC                                      *
000300*    OBJETIVO ...: FILE-CONTROL do mestre de inversores          *
000400*                  regravado (copia + novo registro anexado)     *
000500*----------------------------------------------------------------*
000600*    03/02/1991  MSOUZA   RQ-0540  VERSAO INICIAL                *
000700*================================================================*
000800*
000900     SELECT INVERTER-MASTER-NEW ASSIGN TO "INVERTER-MASTER-NEW"
001000         ORGANIZATION        IS LINE SEQUENTIAL
001100         FILE STATUS         IS WS-RESULTADO-NOVO.

000100*================================================================*
000200*    COPYBOOK....: AURINVFD                                      *
000300*    OBJETIVO ...: Layout do mestre de inversores (Inversores)   *
000400*----------------------------------------------------------------*
000500*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000600*================================================================*
000700*
000800 FD  INVERTER-MASTER.
000900 01  REG-INVERSOR.
001000     05  INV-MODELO              PIC X(20).
001100     05  INV-FABRICANTE          PIC X(20).
001200     05  INV-POT-NOM-CA          PIC S9(07)V99.
001300     05  INV-TENSAO-MAX-CC       PIC S9(04)V99.
001400     05  INV-TENSAO-START        PIC S9(04)V99.
001500     05  INV-CORR-MAX-MPPT       PIC S9(03)V99.
001600     05  INV-NUM-MPPT            PIC S9(02).
001700     05  FILLER                  PIC X(05).

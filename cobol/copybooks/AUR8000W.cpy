000100*================================================================*
000200*    MODULO......: AURUMCALC - Dimensionamento Fotovoltaico      *
000300*    COPYBOOK....: AUR8000W                                      *
000400*    OBJETIVO ...: Campos de saneamento de latitude, longitude,  *
000500*                  azimute e inclinacao do arranjo (rotina       *
000600*                  8210-SANEAR-CAMPOS do programa AUR030P)       *
000700*----------------------------------------------------------------*
000800*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000900*    03/02/1991  MSOUZA   RQ-0540  INCLUI LIMITES DE AZIMUTE     *
001000*    09/08/1995  RTEIX    RQ-0812  INCLUI VISAO EM GRAUS INTEIROS*
001100*================================================================*
001200*
001300 01  CAMPOS-SANEAMENTO-SITIO.
001400     05  W-LATITUDE-CRUA          PIC S9(03)V9(05) VALUE ZERO.
001500     05  W-LATITUDE-SANEADA       PIC S9(03)V9(04) VALUE ZERO.
001600     05  W-LONGITUDE-CRUA         PIC S9(03)V9(05) VALUE ZERO.
001700     05  W-LONGITUDE-SANEADA      PIC S9(03)V9(04) VALUE ZERO.
001800     05  W-AZIMUTE-CRU            PIC S9(05)V99    VALUE ZERO.
001900     05  W-AZIMUTE-CRU-R  REDEFINES W-AZIMUTE-CRU.
002000         10  W-AZIMUTE-GRAUS      PIC S9(05).
002100         10  W-AZIMUTE-DECIMAIS   PIC 99.
002200     05  W-AZIMUTE-SANEADO        PIC S9(03)       VALUE ZERO.
002300     05  W-TILT-CRU               PIC S9(02)V99    VALUE ZERO.
002400     05  W-TILT-SANEADO           PIC S9(02)V99    VALUE ZERO.
002500     05  FILLER                   PIC X(06).
002600*
002700*----------------------------------------------------------------*
002800* Limites fisicos/geograficos validos para o arranjo             *
002900*----------------------------------------------------------------*
003000 01  LIMITES-SANEAMENTO-SITIO.
003100     05  W-LAT-MINIMA             PIC S9(03)V9(01) VALUE -90.0.
003200     05  W-LAT-MAXIMA             PIC S9(03)V9(01) VALUE  90.0.
003300     05  W-LON-MINIMA             PIC S9(03)V9(01) VALUE -180.0.
003400     05  W-LON-MAXIMA             PIC S9(03)V9(01) VALUE  180.0.
003500     05  W-AZI-MINIMO             PIC S9(03)       VALUE    0.
003600     05  W-AZI-MAXIMO             PIC S9(03)       VALUE  359.
003700     05  W-TILT-MINIMO            PIC S9(02)V99    VALUE    0.
003800     05  W-TILT-MAXIMO            PIC S9(02)V99    VALUE   90.
003900     05  FILLER                   PIC X(04).

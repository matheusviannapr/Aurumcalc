000100*================================================================*
000200*    COPYBOOK....: AURPNLFD                                      *
000300*    OBJETIVO ...: Layout do mestre de paineis solares           *
000400*                  (paineis_solares) e tabela de memoria          *
000500*----------------------------------------------------------------*
000600*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000700*================================================================*
000800*
000900 FD  PANEL-MASTER.
001000 01  REG-PAINEL.
001100     05  PNL-MODELO              PIC X(20).
001200     05  PNL-FABRICANTE          PIC X(20).
001300     05  PNL-PMAX                PIC S9(05)V99.
001400     05  PNL-VOC                 PIC S9(03)V99.
001500     05  PNL-ISC                 PIC S9(03)V99.
001600     05  FILLER                  PIC X(03).

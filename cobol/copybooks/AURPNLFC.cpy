000100*================================================================*
000200*    COPYBOOK....: AURPNLFC                                      *
000300*    OBJETIVO ...: FILE-CONTROL do mestre de paineis solares     *
000400*                  (paineis_solares)                             *
000500*----------------------------------------------------------------*
000600*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000700*================================================================*
000800*
000900     SELECT PANEL-MASTER     ASSIGN TO "PANEL-MASTER"
001000         ORGANIZATION        IS LINE SEQUENTIAL
001100         FILE STATUS         IS WS-RESULTADO-PNL.

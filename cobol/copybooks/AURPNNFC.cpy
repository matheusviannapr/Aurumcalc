000100*================================================================*
000200*    COPYBOOK....: AURPNNFC                                      *
000300*    OBJETIVO ...: FILE-CONTROL do mestre de paineis regravado   *
000400*                  (copia + novo registro anexado ao final)      *
000500*----------------------------------------------------------------*
000600*    03/02/1991  MSOUZA   RQ-0540  VERSAO INICIAL                *
000700*================================================================*
000800*
000900     SELECT PANEL-MASTER-NEW ASSIGN TO "PANEL-MASTER-NEW"
001000         ORGANIZATION        IS LINE SEQUENTIAL
001100         FILE STATUS         IS WS-RESULTADO-NOVO.

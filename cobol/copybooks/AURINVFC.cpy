000100*================================================================*
000200*    COPYBOOK....: AURINVFC                                      *
000300*    OBJETIVO ...: FILE-CONTROL do mestre de inversores          *
000400*                  (Inversores)                                  *
000500*----------------------------------------------------------------*
000600*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000700*================================================================*
000800*
000900     SELECT INVERTER-MASTER  ASSIGN TO "INVERTER-MASTER"
001000         ORGANIZATION        IS LINE SEQUENTIAL
001100         FILE STATUS         IS WS-RESULTADO-INV.

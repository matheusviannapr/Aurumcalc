000100*================================================================*
000200*    COPYBOOK....: AURINNFD                                      *
000300*    OBJETIVO ...: Layout do mestre de inversores regravado      *
000400*                  (INVERTER-MASTER-NEW)                         *
000500*----------------------------------------------------------------*
000600*    03/02/1991  MSOUZA   RQ-0540  VERSAO INICIAL                *
000700*================================================================*
000800*
000900 FD  INVERTER-MASTER-NEW.
001000 01  REG-INVERSOR-NOVO.
001100     05  IVO-MODELO              PIC X(20).
001200     05  IVO-FABRICANTE          PIC X(20).
001300     05  IVO-POT-NOM-CA          PIC S9(07)V99.
001400     05  IVO-TENSAO-MAX-CC       PIC S9(04)V99.
001500     05  IVO-TENSAO-START        PIC S9(04)V99.
001600     05  IVO-CORR-MAX-MPPT       PIC S9(03)V99.
001700     05  IVO-NUM-MPPT            PIC S9(02).
001800     05  FILLER                  PIC X(05).

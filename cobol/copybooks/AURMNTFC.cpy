000100*================================================================*
000200*    COPYBOOK....: AURMNTFC                                      *
000300*    OBJETIVO ...: FILE-CONTROL do arquivo de transacoes de      *
000400*                  manutencao do cadastro de equipamentos        *
000500*                  (novo painel ou novo inversor)                *
000600*----------------------------------------------------------------*
000700*    03/02/1991  MSOUZA   RQ-0540  VERSAO INICIAL                *
000800*================================================================*
000900*
001000     SELECT MAINT-TRANS     ASSIGN TO "MAINT-TRANS"
001100         ORGANIZATION        IS LINE SEQUENTIAL
001200         FILE STATUS         IS WS-RESULTADO-MNT.

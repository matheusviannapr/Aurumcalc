000100*================================================================*
000200*    COPYBOOK....: AURPNNFD                                      *
000300*    OBJETIVO ...: Layout do mestre de paineis regravado         *
000400*                  (PANEL-MASTER-NEW)                            *
000500*----------------------------------------------------------------*
000600*    03/02/1991  MSOUZA   RQ-0540  VERSAO INICIAL                *
000700*================================================================*
000800*
000900 FD  PANEL-MASTER-NEW.
001000 01  REG-PAINEL-NOVO.
001100     05  PNO-MODELO              PIC X(20).
001200     05  PNO-FABRICANTE          PIC X(20).
001300     05  PNO-PMAX                PIC S9(05)V99.
001400     05  PNO-VOC                 PIC S9(03)V99.
001500     05  PNO-ISC                 PIC S9(03)V99.
001600     05  FILLER                  PIC X(03).

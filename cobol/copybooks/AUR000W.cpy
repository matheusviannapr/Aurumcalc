000100*================================================================*
000200*    MODULO......: AURUMCALC - Dimensionamento Fotovoltaico      *
000300*    COPYBOOK....: AUR000W                                       *
000400*    OBJETIVO ...: Campos comuns a todos os programas - chaves   *
000500*                  de fim-de-arquivo, contadores de controle e   *
000600*                  condicoes de status de E/S.                  *
000700*----------------------------------------------------------------*
000800*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000900*    03/02/1991  MSOUZA   RQ-0540  ACRESCENTA CONTADOR DE        *
001000*                         ARRANJOS NAO ENCONTRADOS               *
001100*    09/08/1995  RTEIX    RQ-0812  AMPLIA CONTADOR PARA 9(07)    *
001200*    28/10/1998  LMOTA    RQ-1190  AJUSTE ANO 2000 - CAMPOS DE   *
001300*                         DATA DO CABECALHO PASSAM PARA 4 DIG.   *
001400*    14/03/2003  JALMEI   RQ-1406  NOVO STATUS PARA MAINT-TRANS  *
001500*================================================================*
001600*
001700 77  W-FIM-PROCESSO              PIC X(01)   VALUE "N".
001800 77  W-ARRANJO-ENCONTRADO        PIC X(01)   VALUE "N".
001900 77  W-CANDIDATO-VALIDO          PIC X(01)   VALUE "N".
002000*
002100*----------------------------------------------------------------*
002200* Contadores de controle do dimensionamento                     *
002300*----------------------------------------------------------------*
002400 01  W-CONTADORES.
002500     05  W-CT-REQ-LIDAS          PIC 9(07)   COMP VALUE ZERO.
002600     05  W-CT-REQ-SIZADAS        PIC 9(07)   COMP VALUE ZERO.
002700     05  W-CT-REQ-FALHOU         PIC 9(07)   COMP VALUE ZERO.
002800     05  W-CT-LINHAS-DETALHE     PIC 9(07)   COMP VALUE ZERO.
002900     05  FILLER                  PIC X(04).
003000*
003100*----------------------------------------------------------------*
003200* Status de E/S - Arquivo de Requisicoes                        *
003300*----------------------------------------------------------------*
003400 01  WS-ST-REQUISICAO.
003500     05  WS-RESULTADO-REQ        PIC X(02)   VALUE SPACES.
003600         88  FS-OK-REQ                       VALUE "00".
003700         88  FS-FIM-REQ                       VALUE "10".
003800         88  FS-ARQ-NAO-ENCONTRADO-REQ        VALUE "35".
003900     05  FILLER                  PIC X(06).
004000*
004100*----------------------------------------------------------------*
004200* Status de E/S - Mestre de Paineis                              *
004300*----------------------------------------------------------------*
004400 01  WS-ST-PAINEL.
004500     05  WS-RESULTADO-PNL        PIC X(02)   VALUE SPACES.
004600         88  FS-OK-PNL                       VALUE "00".
004700         88  FS-FIM-PNL                       VALUE "10".
004800         88  FS-ARQ-NAO-ENCONTRADO-PNL        VALUE "35".
004900     05  FILLER                  PIC X(06).
005000*
005100*----------------------------------------------------------------*
005200* Status de E/S - Mestre de Inversores                          *
005300*----------------------------------------------------------------*
005400 01  WS-ST-INVERSOR.
005500     05  WS-RESULTADO-INV        PIC X(02)   VALUE SPACES.
005600         88  FS-OK-INV                       VALUE "00".
005700         88  FS-FIM-INV                       VALUE "10".
005800         88  FS-ARQ-NAO-ENCONTRADO-INV        VALUE "35".
005900     05  FILLER                  PIC X(06).
006000*
006100*----------------------------------------------------------------*
006200* Status de E/S - Resultados / Relatorio / Manutencao           *
006300*----------------------------------------------------------------*
006400 01  WS-ST-SAIDAS.
006500     05  WS-RESULTADO-RES        PIC X(02)   VALUE SPACES.
006600         88  FS-OK-RES                       VALUE "00".
006700     05  WS-RESULTADO-RPT        PIC X(02)   VALUE SPACES.
006800         88  FS-OK-RPT                       VALUE "00".
006900     05  WS-RESULTADO-MNT        PIC X(02)   VALUE SPACES.
007000         88  FS-OK-MNT                       VALUE "00".
007100         88  FS-FIM-MNT                       VALUE "10".
007200         88  FS-ARQ-NAO-ENCONTRADO-MNT        VALUE "35".
007300     05  WS-RESULTADO-NOVO       PIC X(02)   VALUE SPACES.
007400         88  FS-OK-NOVO                      VALUE "00".
007500     05  FILLER                  PIC X(04).

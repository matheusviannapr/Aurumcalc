000100*================================================================*
000200*    COPYBOOK....: AURREQFD                                      *
000300*    OBJETIVO ...: Layout do registro de requisicao de           *
000400*                  dimensionamento (um por cliente/obra)         *
000500*----------------------------------------------------------------*
000600*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000700*    09/08/1995  RTEIX    RQ-0812  INCLUI PRODUCAO ESPECIFICA    *
000800*================================================================*
000900*
001000 FD  SIZING-REQUEST.
001100 01  REG-REQUISICAO.
001200     05  REQ-ID                  PIC X(08).
001300     05  REQ-CONSUMO-MENSAL      PIC S9(07)V99.
001400     05  REQ-LATITUDE            PIC S9(03)V9(05).
001500     05  REQ-LONGITUDE           PIC S9(03)V9(05).
001600     05  REQ-AZIMUTH             PIC S9(03).
001700     05  REQ-TILT                PIC S9(02)V99.
001800     05  REQ-PROD-ESPECIFICA     PIC S9(05)V99.
001900     05  FILLER                  PIC X(05).

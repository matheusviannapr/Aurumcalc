000100*================================================================*
000200*    COPYBOOK....: AURRPTFC                                      *
000300*    OBJETIVO ...: FILE-CONTROL do relatorio impresso de         *
000400*                  dimensionamento (132 colunas)                 *
000500*----------------------------------------------------------------*
000600*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000700*================================================================*
000800*
000900     SELECT SIZING-REPORT   ASSIGN TO "SIZING-REPORT"
001000         ORGANIZATION        IS LINE SEQUENTIAL
001100         FILE STATUS         IS WS-RESULTADO-RPT.

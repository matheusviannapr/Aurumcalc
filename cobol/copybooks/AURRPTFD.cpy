000100*================================================================*
000200*    COPYBOOK....: AURRPTFD                                      *
000300*    OBJETIVO ...: Layout da linha do relatorio impresso         *
000400*                  (132 colunas, livre - ver W-CAB/W-DET no      *
000500*                  programa AUR030P)                              *
000600*----------------------------------------------------------------*
000700*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000800*================================================================*
000900*
001000 FD  SIZING-REPORT.
001100 01  REG-ARQ-RELATO              PIC X(132).

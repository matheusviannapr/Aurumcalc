000100*================================================================*
000200*    COPYBOOK....: AURRESFD                                      *
000300*    OBJETIVO ...: Layout do registro de resultado de            *
000400*                  dimensionamento (um por inversor viavel)      *
000500*----------------------------------------------------------------*
000600*    16/05/1987  AFARIA   RQ-0231  VERSAO INICIAL                *
000700*    03/02/1991  MSOUZA   RQ-0540  INCLUI TOTAIS DE SISTEMA      *
000800*================================================================*
000900*
001000 FD  SIZING-RESULTS.
001100 01  REG-RESULTADO.
001200     05  RES-REQ-ID              PIC X(08).
001300     05  RES-INV-MODELO          PIC X(20).
001400     05  RES-INV-FABRICANTE      PIC X(20).
001500     05  RES-INV-POT-CA          PIC S9(07)V99.
001600     05  RES-INV-UNIDADES        PIC S9(03).
001700     05  RES-INV-NUM-MPPT        PIC S9(02).
001800     05  RES-PNL-MODELO          PIC X(20).
001900     05  RES-PNL-FABRICANTE      PIC X(20).
002000     05  RES-PNL-POTENCIA        PIC S9(05)V99.
002100     05  RES-MOD-SERIE           PIC S9(03).
002200     05  RES-CONJ-PARALELO       PIC S9(03).
002300     05  RES-POT-MPPT            PIC S9(07)V99.
002400     05  RES-POT-SISTEMA         PIC S9(09)V99.
002500     05  RES-NUM-PAINEIS         PIC S9(05).
002600     05  RES-POT-PICO-ALVO       PIC S9(09)V99.
002700     05  RES-CONSUMO-ANUAL       PIC S9(09)V99.
002800     05  RES-POT-PICO-KW         PIC S9(05)V9(04).
002900     05  RES-ENERGIA-ANUAL       PIC S9(09)V99.
003000     05  FILLER                  PIC X(10).
